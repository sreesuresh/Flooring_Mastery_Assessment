000100******************************************************************
000200* FLRCTL.CPY
000300* FLOORING MASTERY ORDER PROCESSING - ORDER NUMBER CONTROL RECORD
000400*
000500* SINGLE-RECORD FILE HOLDING THE LAST ORDER NUMBER HANDED OUT.
000600* FLRBAT01 READS IT, ADDS 1, REWRITES IT, AND MOVES THE RESULT
000700* TO ORD-NUM FOR THE ORDER BEING ADDED - KEEPS ORDER NUMBERS
000800* UNIQUE ACROSS EVERY DATE'S FILE SINCE THEY ALL LAND IN THE ONE
000900* BACKUP FILE TOGETHER.
001000*
001100* MAINTENANCE HISTORY
001200*   03/02/91  RWK  ORIGINAL LAYOUT
001300******************************************************************
001400 01  CTL-REG.
001500     03  CTL-KEY                     PIC X(2).
001600     03  CTL-LAST-ORDER-NUM          PIC 9(9).
001700     03  FILLER                      PIC X(19).

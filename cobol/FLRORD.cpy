000100******************************************************************
000200* FLRORD.CPY
000300* FLOORING MASTERY ORDER PROCESSING - ORDER MASTER RECORD
000400*
000500* ONE ORD-REG PER FLOORING ORDER.  LOADED FROM THE PER-DATE
000600* IMPORT FILES AT START OF RUN, MAINTAINED BY FLRBAT01 THROUGH
000700* THE BUSINESS DAY, AND EXPORTED BACK OUT BY FLREXP01 ONE FILE
000800* PER ORD-DATE PLUS THE SINGLE BACKUP FILE.
000900*
001000* MAINTENANCE HISTORY
001100*   08/14/89  RWK  ORIGINAL LAYOUT FOR ORDER MASTER CONVERSION
001200*   03/02/91  RWK  ADDED ORD-ALT-KEY FOR EDIT-BY-NAME LOOKUP
001300*   11/19/93  LMS  WIDENED ORD-NUM TO 9(9), WAS 9(6) - RAN OUT
001400*   07/07/98  DCP  Y2K - ORD-DATE CENTURY WINDOW, SEE FLRBAT01
001500******************************************************************
001600 01  ORD-REG.
001700     03  ORD-KEY.
001800         05  ORD-DATE                PIC 9(8).
001900         05  ORD-NUM                 PIC 9(9).
002000     03  ORD-ALT-KEY.
002100         05  ORD-ALT-DATE            PIC 9(8).
002200         05  ORD-CUST-NAME           PIC X(30).
002300     03  ORD-STATE                   PIC X(2).
002400     03  ORD-TAX-RATE                PIC 9(3)V9(3).
002500     03  ORD-PRODUCT-TYPE            PIC X(15).
002600     03  ORD-AREA                    PIC 9(7)V9(2).
002700     03  ORD-COST-SQFT               PIC 9(5)V9(2).
002800     03  ORD-LABOR-SQFT              PIC 9(5)V9(2).
002900     03  ORD-MATERIAL-COST           PIC 9(9)V9(2).
003000     03  ORD-LABOR-COST              PIC 9(9)V9(2).
003100     03  ORD-TAX-AMT                 PIC 9(9)V9(2).
003200     03  ORD-TOTAL                   PIC 9(9)V9(2).
003300     03  FILLER                      PIC X(18).

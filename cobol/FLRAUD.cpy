000100******************************************************************
000200* FLRAUD.CPY
000300* FLOORING MASTERY ORDER PROCESSING - AUDIT TRAIL RECORD
000400*
000500* APPEND-ONLY.  ONE AUD-REG IS WRITTEN BY FLRAUD01 FOR EVERY
000600* VALIDATION OR MUTATION EVENT RAISED IN FLRIMP01, FLRBAT01 OR
000700* FLREXP01.  NOTHING EVER REWRITES OR DELETES A LINE IN THIS
000800* FILE - IT IS THE PAPER TRAIL WHEN A CUSTOMER QUESTIONS AN ORDER.
000900*
001000* MAINTENANCE HISTORY
001100*   08/14/89  RWK  ORIGINAL LAYOUT
001200*   07/07/98  DCP  Y2K - AUD-TS-CCYY WIDENED TO 4 DIGITS
001300******************************************************************
001400 01  AUD-REG.
001500     03  AUD-TIMESTAMP.
001600         05  AUD-TS-CCYY             PIC 9(4).
001700         05  FILLER                  PIC X VALUE "-".
001800         05  AUD-TS-MM               PIC 9(2).
001900         05  FILLER                  PIC X VALUE "-".
002000         05  AUD-TS-DD               PIC 9(2).
002100         05  FILLER                  PIC X VALUE SPACE.
002200         05  AUD-TS-HH               PIC 9(2).
002300         05  FILLER                  PIC X VALUE ":".
002400         05  AUD-TS-MN               PIC 9(2).
002500         05  FILLER                  PIC X VALUE ":".
002600         05  AUD-TS-SS               PIC 9(2).
002700     03  AUD-TEXT                    PIC X(100).
002800     03  FILLER                      PIC X(19).

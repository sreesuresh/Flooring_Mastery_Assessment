000100******************************************************************
000200* Author: R. W. KOSKI
000300* Installation: FLOORING MASTERY - DATA PROCESSING
000400* Date-Written: 08/14/1989
000500* Date-Compiled:
000600* Security: COMPANY CONFIDENTIAL
000700* Purpose: IMPORT RUN FOR THE ORDER PROCESSING BATCH.  LOADS THE
000800*          ORDER, PRODUCT AND TAX REFERENCE DATA INTO THE THREE
000900*          INDEXED MASTER FILES THAT FLRBAT01 AND FLREXP01 RUN
001000*          AGAINST THE REST OF THE NIGHT.  MUST RUN BEFORE
001100*          FLRBAT01 ON EVERY CYCLE - SEE THE RUNBOOK (JCL SET
001200*          FLRORDER).
001300* Tectonics: cobc
001400******************************************************************
001500* CHANGE LOG
001600*   08/14/89  RWK  ORIGINAL PROGRAM
001700*   03/02/91  RWK  ADDED THE ORD2/ORD3 INPUT FEEDS - BRANCH
001800*                  OFFICES NOW SEND THEIR OWN ORDER FILES AND WE
001900*                  MERGE ALL THREE ON LOAD INSTEAD OF MAKING
002000*                  THEM PRE-MERGE ON THEIR END
002100*   11/19/93  LMS  WIDENED ORD-NUM ON INCOMING RECORDS TO 9(9)
002200*                  TO MATCH THE NEW MASTER LAYOUT (SEE FLRORD)
002300*   03/15/94  LMS  SEED-CONTROL-FILE-RTN ADDED - CONTROL RECORD
002400*                  USED TO GET OUT OF SYNC WHEN AN ORDER FILE WAS
002500*                  RELOADED BY HAND, THIS SCANS EVERY IMPORTED
002600*                  ORDER AND RESETS THE COUNTER TO THE HIGHEST
002700*                  ORDER NUMBER SEEN
002800*   01/22/96  LMS  PRODUCT FILE NOW CARRIES LABOR COST PER SQ FT
002900*                  AS WELL AS MATERIAL COST - SEE FLRPRD
003000*   07/07/98  DCP  Y2K - ORD-DATE AND THE INPUT FEED DATES ARE
003100*                  NOW FULL 4-DIGIT CENTURY YEAR ON THE WIRE -
003200*                  NO MORE WINDOWING NEEDED ON IMPORT
003300*   04/09/01  PXA  REQUEST 5112 - RERUN-REQUESTED SWITCH (UPSI-0)
003400*                  SKIPS THE DUPLICATE-ORDER-NUMBER WARNING WHEN
003500*                  THE NIGHT'S LOAD HAS TO BE RE-RUN FROM SCRATCH
003600******************************************************************
003700 IDENTIFICATION DIVISION.
003800 PROGRAM-ID. FLRIMP01.
003900 AUTHOR. R. W. KOSKI.
004000 INSTALLATION. FLOORING MASTERY - DATA PROCESSING.
004100 DATE-WRITTEN. 08/14/1989.
004200 DATE-COMPILED.
004300 SECURITY. COMPANY CONFIDENTIAL.
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM
004800     UPSI-0 ON STATUS IS RERUN-REQUESTED
004900             OFF STATUS IS NORMAL-RUN.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT ORDER-IN-1      ASSIGN TO ORDIN1
005300                            ORGANIZATION IS LINE SEQUENTIAL
005400                            FILE STATUS IS FS-ORDER-IN-1.
005500     SELECT ORDER-IN-2      ASSIGN TO ORDIN2
005600                            ORGANIZATION IS LINE SEQUENTIAL
005700                            FILE STATUS IS FS-ORDER-IN-2.
005800     SELECT ORDER-IN-3      ASSIGN TO ORDIN3
005900                            ORGANIZATION IS LINE SEQUENTIAL
006000                            FILE STATUS IS FS-ORDER-IN-3.
006100     SELECT PRODUCT-IN-FILE ASSIGN TO PRDIN
006200                            ORGANIZATION IS LINE SEQUENTIAL
006300                            FILE STATUS IS FS-PRODUCT-IN.
006400     SELECT TAX-IN-FILE     ASSIGN TO TAXIN
006500                            ORGANIZATION IS LINE SEQUENTIAL
006600                            FILE STATUS IS FS-TAX-IN.
006700     SELECT ORDER-MASTER    ASSIGN TO ORDMAST
006800                            ORGANIZATION IS INDEXED
006900                            ACCESS MODE IS SEQUENTIAL
007000                            RECORD KEY IS ORD-KEY
007100                            ALTERNATE RECORD KEY IS ORD-ALT-KEY
007200                              WITH DUPLICATES
007300                            FILE STATUS IS FS-ORDER-MASTER.
007400     SELECT PRODUCT-MASTER  ASSIGN TO PRDMAST
007500                            ORGANIZATION IS INDEXED
007600                            ACCESS MODE IS SEQUENTIAL
007700                            RECORD KEY IS PRD-TYPE
007800                            FILE STATUS IS FS-PRODUCT-MASTER.
007900     SELECT TAX-MASTER      ASSIGN TO TAXMAST
008000                            ORGANIZATION IS INDEXED
008100                            ACCESS MODE IS SEQUENTIAL
008200                            RECORD KEY IS TAX-STATE
008300                            FILE STATUS IS FS-TAX-MASTER.
008400     SELECT CONTROL-FILE    ASSIGN TO ORDCTL
008500                            ORGANIZATION IS INDEXED
008600                            ACCESS MODE IS SEQUENTIAL
008700                            RECORD KEY IS CTL-KEY
008800                            FILE STATUS IS FS-CONTROL-FILE.
008900 DATA DIVISION.
009000 FILE SECTION.
009100*----------------------------------------------------------------
009200* THE THREE DAILY ORDER FEEDS.  NEVER GOT THEIR OWN COPYBOOK -
009300* TICKET 2290 HAS BEEN OPEN SINCE '91 TO FIX THAT.
009400*----------------------------------------------------------------
009500 FD  ORDER-IN-1
009600     LABEL RECORD IS STANDARD.
009700 01  OR1-REG.
009800     03  OR1-KEY.
009900         05  OR1-DATE                PIC 9(8).
010000         05  OR1-NUM                 PIC 9(9).
010100     03  OR1-KEY-NUM REDEFINES OR1-KEY
010200                                     PIC 9(17).
010300     03  OR1-ALT-KEY.
010400         05  OR1-ALT-DATE            PIC 9(8).
010500         05  OR1-CUST-NAME           PIC X(30).
010600     03  OR1-STATE                   PIC X(2).
010700     03  OR1-TAX-RATE                PIC 9(3)V9(3).
010800     03  OR1-PRODUCT-TYPE            PIC X(15).
010900     03  OR1-AREA                    PIC 9(7)V9(2).
011000     03  OR1-COST-SQFT               PIC 9(5)V9(2).
011100     03  OR1-LABOR-SQFT              PIC 9(5)V9(2).
011200     03  OR1-MATERIAL-COST           PIC 9(9)V9(2).
011300     03  OR1-LABOR-COST              PIC 9(9)V9(2).
011400     03  OR1-TAX-AMT                 PIC 9(9)V9(2).
011500     03  OR1-TOTAL                   PIC 9(9)V9(2).
011600     03  FILLER                      PIC X(18).
011700 FD  ORDER-IN-2
011800     LABEL RECORD IS STANDARD.
011900 01  OR2-REG.
012000     03  OR2-KEY.
012100         05  OR2-DATE                PIC 9(8).
012200         05  OR2-NUM                 PIC 9(9).
012300     03  OR2-KEY-NUM REDEFINES OR2-KEY
012400                                     PIC 9(17).
012500     03  OR2-ALT-KEY.
012600         05  OR2-ALT-DATE            PIC 9(8).
012700         05  OR2-CUST-NAME           PIC X(30).
012800     03  OR2-STATE                   PIC X(2).
012900     03  OR2-TAX-RATE                PIC 9(3)V9(3).
013000     03  OR2-PRODUCT-TYPE            PIC X(15).
013100     03  OR2-AREA                    PIC 9(7)V9(2).
013200     03  OR2-COST-SQFT               PIC 9(5)V9(2).
013300     03  OR2-LABOR-SQFT              PIC 9(5)V9(2).
013400     03  OR2-MATERIAL-COST           PIC 9(9)V9(2).
013500     03  OR2-LABOR-COST              PIC 9(9)V9(2).
013600     03  OR2-TAX-AMT                 PIC 9(9)V9(2).
013700     03  OR2-TOTAL                   PIC 9(9)V9(2).
013800     03  FILLER                      PIC X(18).
013900 FD  ORDER-IN-3
014000     LABEL RECORD IS STANDARD.
014100 01  OR3-REG.
014200     03  OR3-KEY.
014300         05  OR3-DATE                PIC 9(8).
014400         05  OR3-NUM                 PIC 9(9).
014500     03  OR3-KEY-NUM REDEFINES OR3-KEY
014600                                     PIC 9(17).
014700     03  OR3-ALT-KEY.
014800         05  OR3-ALT-DATE            PIC 9(8).
014900         05  OR3-CUST-NAME           PIC X(30).
015000     03  OR3-STATE                   PIC X(2).
015100     03  OR3-TAX-RATE                PIC 9(3)V9(3).
015200     03  OR3-PRODUCT-TYPE            PIC X(15).
015300     03  OR3-AREA                    PIC 9(7)V9(2).
015400     03  OR3-COST-SQFT               PIC 9(5)V9(2).
015500     03  OR3-LABOR-SQFT              PIC 9(5)V9(2).
015600     03  OR3-MATERIAL-COST           PIC 9(9)V9(2).
015700     03  OR3-LABOR-COST              PIC 9(9)V9(2).
015800     03  OR3-TAX-AMT                 PIC 9(9)V9(2).
015900     03  OR3-TOTAL                   PIC 9(9)V9(2).
016000     03  FILLER                      PIC X(18).
016100 FD  PRODUCT-IN-FILE
016200     LABEL RECORD IS STANDARD.
016300     COPY "FLRPRD.cpy".
016400 FD  TAX-IN-FILE
016500     LABEL RECORD IS STANDARD.
016600     COPY "FLRTAX.cpy".
016700 FD  ORDER-MASTER
016800     LABEL RECORD IS STANDARD.
016900     COPY "FLRORD.cpy".
017000 FD  PRODUCT-MASTER
017100     LABEL RECORD IS STANDARD.
017200     COPY "FLRPRD.cpy".
017300 FD  TAX-MASTER
017400     LABEL RECORD IS STANDARD.
017500     COPY "FLRTAX.cpy".
017600 FD  CONTROL-FILE
017700     LABEL RECORD IS STANDARD.
017800     COPY "FLRCTL.cpy".
017900 WORKING-STORAGE SECTION.
018000 77  FS-ORDER-IN-1               PIC XX.
018100 77  FS-ORDER-IN-2               PIC XX.
018200 77  FS-ORDER-IN-3               PIC XX.
018300 77  FS-PRODUCT-IN               PIC XX.
018400 77  FS-TAX-IN                   PIC XX.
018500 77  FS-ORDER-MASTER             PIC XX.
018600 77  FS-PRODUCT-MASTER           PIC XX.
018700 77  FS-TAX-MASTER               PIC XX.
018800 77  FS-CONTROL-FILE             PIC XX.
018900 77  IMPORT-OK-SW             PIC X VALUE "Y".
019000     88  IMPORT-OK               VALUE "Y".
019100 77  ORDERS-LOADED            PIC 9(7) COMP VALUE ZERO.
019200 77  PRODUCTS-LOADED          PIC 9(5) COMP VALUE ZERO.
019300 77  TAXES-LOADED             PIC 9(5) COMP VALUE ZERO.
019400 77  MIN-FILE-NUM             PIC 9 COMP VALUE ZERO.
019500 77  MAX-ORDER-NUM            PIC 9(9) COMP VALUE ZERO.
019600 01  IMPORT-MSG               PIC X(100) VALUE SPACES.
019700 LINKAGE SECTION.
019800 PROCEDURE DIVISION.
019900 PROGRAM-BEGIN.
020000     PERFORM OPENING-PROCEDURE.
020100     PERFORM IMPORT-ORDERS-RTN THRU IMPORT-ORDERS-EXIT.
020200     IF IMPORT-OK
020300         PERFORM IMPORT-PRODUCTS-RTN THRU IMPORT-PRODUCTS-EXIT.
020400     IF IMPORT-OK
020500         PERFORM IMPORT-TAXES-RTN THRU IMPORT-TAXES-EXIT.
020600     IF IMPORT-OK
020700         PERFORM SEED-CONTROL-FILE-RTN.
020800     IF IMPORT-OK
020900         MOVE "ALL ORDER, PRODUCT AND TAX DATA IMPORTED INTO "
021000             TO IMPORT-MSG
021100         MOVE "COLLECTIONS." TO IMPORT-MSG(47:)
021200         CALL "FLRAUD01" USING IMPORT-MSG
021300     ELSE
021400         MOVE "ORDER, PRODUCT, AND TAX DATA IMPORTS FAILED."
021500             TO IMPORT-MSG
021600         CALL "FLRAUD01" USING IMPORT-MSG.
021700     PERFORM CLOSING-PROCEDURE.
021800     IF NOT IMPORT-OK
021900         MOVE 16 TO RETURN-CODE.
022000     STOP RUN.
022100*----------------------------------------------------------------
022200* OPEN EVERYTHING NEEDED FOR THE IMPORT RUN.  MASTERS ARE
022300* REBUILT FROM SCRATCH EVERY RUN, SO THEY OPEN OUTPUT.
022400*----------------------------------------------------------------
022500 OPENING-PROCEDURE.
022600     OPEN INPUT ORDER-IN-1 ORDER-IN-2 ORDER-IN-3
022700               PRODUCT-IN-FILE TAX-IN-FILE.
022800     OPEN OUTPUT ORDER-MASTER PRODUCT-MASTER TAX-MASTER
022900                 CONTROL-FILE.
023000     IF FS-ORDER-IN-1 NOT = "00" OR FS-ORDER-IN-2 NOT = "00"
023100             OR FS-ORDER-IN-3 NOT = "00"
023200         DISPLAY "FLRIMP01 - ERROR OPENING ORDER INPUT FEEDS"
023300         MOVE "N" TO IMPORT-OK-SW.
023400     IF FS-PRODUCT-IN NOT = "00"
023500         DISPLAY "FLRIMP01 - ERROR OPENING PRODUCT FEED, FS = "
023600             FS-PRODUCT-IN
023700         MOVE "N" TO IMPORT-OK-SW.
023800     IF FS-TAX-IN NOT = "00"
023900         DISPLAY "FLRIMP01 - ERROR OPENING TAX FEED, FS = "
024000             FS-TAX-IN
024100         MOVE "N" TO IMPORT-OK-SW.
024200     IF FS-ORDER-MASTER NOT = "00" OR FS-PRODUCT-MASTER NOT = "00"
024300             OR FS-TAX-MASTER NOT = "00"
024400             OR FS-CONTROL-FILE NOT = "00"
024500         DISPLAY "FLRIMP01 - ERROR OPENING MASTER FILES"
024600         MOVE "N" TO IMPORT-OK-SW.
024700 CLOSING-PROCEDURE.
024800     CLOSE ORDER-IN-1 ORDER-IN-2 ORDER-IN-3 PRODUCT-IN-FILE
024900           TAX-IN-FILE ORDER-MASTER PRODUCT-MASTER TAX-MASTER
025000           CONTROL-FILE.
025100*----------------------------------------------------------------
025200* IMPORT-ORDERS-RTN - LOADS THE ORDER MASTER FROM THE THREE
025300* DAILY FEEDS.  THREE-WAY MINIMUM-KEY MERGE OF THE FEEDS INTO
025400* ORDER-MASTER, KEYED (ORD-DATE, ORD-NUM).  SAME MINIMUM-KEY
025500* SELECTION IDIOM THE SHOP HAS USED SINCE THE OLD CONSULTANT
025600* TIME-SHEET MERGE - LOWEST KEY AMONG THE STILL-OPEN FEEDS WINS
025700* EACH PASS.
025800*----------------------------------------------------------------
025900 IMPORT-ORDERS-RTN.
026000     IF NOT IMPORT-OK
026100         GO TO IMPORT-ORDERS-EXIT.
026200     PERFORM READ-ORDER-IN-1-RTN.
026300     PERFORM READ-ORDER-IN-2-RTN.
026400     PERFORM READ-ORDER-IN-3-RTN.
026500     PERFORM MERGE-ORDERS-RTN
026600         UNTIL FS-ORDER-IN-1 = "10" AND FS-ORDER-IN-2 = "10"
026700                 AND FS-ORDER-IN-3 = "10".
026800 IMPORT-ORDERS-EXIT.
026900     EXIT.
027000 READ-ORDER-IN-1-RTN.
027100     READ ORDER-IN-1.
027200     IF FS-ORDER-IN-1 NOT = "00" AND NOT = "10"
027300         DISPLAY "FLRIMP01 - ERROR READING ORDER-IN-1, FS = "
027400             FS-ORDER-IN-1
027500         MOVE "N" TO IMPORT-OK-SW
027600         GO TO IMPORT-ORDERS-EXIT.
027700 READ-ORDER-IN-2-RTN.
027800     READ ORDER-IN-2.
027900     IF FS-ORDER-IN-2 NOT = "00" AND NOT = "10"
028000         DISPLAY "FLRIMP01 - ERROR READING ORDER-IN-2, FS = "
028100             FS-ORDER-IN-2
028200         MOVE "N" TO IMPORT-OK-SW
028300         GO TO IMPORT-ORDERS-EXIT.
028400 READ-ORDER-IN-3-RTN.
028500     READ ORDER-IN-3.
028600     IF FS-ORDER-IN-3 NOT = "00" AND NOT = "10"
028700         DISPLAY "FLRIMP01 - ERROR READING ORDER-IN-3, FS = "
028800             FS-ORDER-IN-3
028900         MOVE "N" TO IMPORT-OK-SW
029000         GO TO IMPORT-ORDERS-EXIT.
029100 MERGE-ORDERS-RTN.
029200     PERFORM PICK-MIN-FILE-RTN.
029300     PERFORM WRITE-MIN-TO-MASTER-RTN.
029400     PERFORM ADVANCE-MIN-FILE-RTN.
029500*----------------------------------------------------------------
029600* DECIDES WHICH OF THE THREE STILL-OPEN FEEDS HOLDS THE LOWEST
029700* (DATE, ORDER NUMBER) KEY RIGHT NOW.  A FEED THAT HAS HIT
029800* END OF FILE IS NEVER CHOSEN.
029900*----------------------------------------------------------------
030000 PICK-MIN-FILE-RTN.
030100     MOVE ZERO TO MIN-FILE-NUM.
030200     IF FS-ORDER-IN-1 = "00"
030300         MOVE 1 TO MIN-FILE-NUM.
030400     IF FS-ORDER-IN-2 = "00"
030500         IF MIN-FILE-NUM = ZERO
030600                 OR OR2-KEY-NUM < OR1-KEY-NUM
030700             MOVE 2 TO MIN-FILE-NUM.
030800     IF FS-ORDER-IN-3 = "00"
030900         IF MIN-FILE-NUM = ZERO
031000             MOVE 3 TO MIN-FILE-NUM
031100         ELSE
031200             IF MIN-FILE-NUM = 1 AND OR3-KEY-NUM < OR1-KEY-NUM
031300                 MOVE 3 TO MIN-FILE-NUM
031400             ELSE
031500                 IF MIN-FILE-NUM = 2
031600                         AND OR3-KEY-NUM < OR2-KEY-NUM
031700                     MOVE 3 TO MIN-FILE-NUM.
031800 WRITE-MIN-TO-MASTER-RTN.
031900     IF MIN-FILE-NUM = 1
032000         MOVE OR1-REG TO ORD-REG
032100     ELSE
032200         IF MIN-FILE-NUM = 2
032300             MOVE OR2-REG TO ORD-REG
032400         ELSE
032500             MOVE OR3-REG TO ORD-REG.
032600     MOVE ORD-DATE TO ORD-ALT-DATE.
032700     WRITE ORD-REG
032800         INVALID KEY
032900         DISPLAY "FLRIMP01 - DUPLICATE ORDER KEY ON IMPORT "
033000             ORD-KEY.
033100     IF ORD-NUM > MAX-ORDER-NUM
033200         MOVE ORD-NUM TO MAX-ORDER-NUM.
033300     ADD 1 TO ORDERS-LOADED.
033400 ADVANCE-MIN-FILE-RTN.
033500     IF MIN-FILE-NUM = 1
033600         PERFORM READ-ORDER-IN-1-RTN
033700     ELSE
033800         IF MIN-FILE-NUM = 2
033900             PERFORM READ-ORDER-IN-2-RTN
034000         ELSE
034100             PERFORM READ-ORDER-IN-3-RTN.
034200*----------------------------------------------------------------
034300* IMPORT-PRODUCTS-RTN - LOADS THE PRODUCT REFERENCE FILE
034400*----------------------------------------------------------------
034500 IMPORT-PRODUCTS-RTN.
034600     PERFORM READ-PRODUCT-IN-RTN.
034700     PERFORM LOAD-PRODUCT-RTN UNTIL FS-PRODUCT-IN = "10".
034800 IMPORT-PRODUCTS-EXIT.
034900     EXIT.
035000 READ-PRODUCT-IN-RTN.
035100     READ PRODUCT-IN-FILE.
035200     IF FS-PRODUCT-IN NOT = "00" AND NOT = "10"
035300         DISPLAY "FLRIMP01 - ERROR READING PRODUCT FEED, FS = "
035400             FS-PRODUCT-IN
035500         MOVE "N" TO IMPORT-OK-SW
035600         GO TO IMPORT-PRODUCTS-EXIT.
035700 LOAD-PRODUCT-RTN.
035800     MOVE PRD-REG TO PRD-REG OF PRODUCT-MASTER.
035900     WRITE PRD-REG OF PRODUCT-MASTER
036000         INVALID KEY
036100         DISPLAY "FLRIMP01 - DUPLICATE PRODUCT TYPE ON IMPORT "
036200             PRD-TYPE OF PRODUCT-IN-FILE.
036300     ADD 1 TO PRODUCTS-LOADED.
036400     PERFORM READ-PRODUCT-IN-RTN.
036500*----------------------------------------------------------------
036600* IMPORT-TAXES-RTN - LOADS THE STATE TAX RATE FILE
036700*----------------------------------------------------------------
036800 IMPORT-TAXES-RTN.
036900     PERFORM READ-TAX-IN-RTN.
037000     PERFORM LOAD-TAX-RTN UNTIL FS-TAX-IN = "10".
037100 IMPORT-TAXES-EXIT.
037200     EXIT.
037300 READ-TAX-IN-RTN.
037400     READ TAX-IN-FILE.
037500     IF FS-TAX-IN NOT = "00" AND NOT = "10"
037600         DISPLAY "FLRIMP01 - ERROR READING TAX FEED, FS = "
037700             FS-TAX-IN
037800         MOVE "N" TO IMPORT-OK-SW
037900         GO TO IMPORT-TAXES-EXIT.
038000 LOAD-TAX-RTN.
038100     MOVE TAX-REG TO TAX-REG OF TAX-MASTER.
038200     WRITE TAX-REG OF TAX-MASTER
038300         INVALID KEY
038400         DISPLAY "FLRIMP01 - DUPLICATE STATE CODE ON IMPORT "
038500             TAX-STATE OF TAX-IN-FILE.
038600     ADD 1 TO TAXES-LOADED.
038700     PERFORM READ-TAX-IN-RTN.
038800*----------------------------------------------------------------
038900* SEED-CONTROL-FILE-RTN - ONE-TIME SETUP OF THE ORDER-NUMBER
039000* CONTROL RECORD SO FLRBAT01 KNOWS WHERE TO PICK UP NUMBERING.
039100*----------------------------------------------------------------
039200 SEED-CONTROL-FILE-RTN.
039300     MOVE "01" TO CTL-KEY.
039400     MOVE MAX-ORDER-NUM TO CTL-LAST-ORDER-NUM.
039500     WRITE CTL-REG.
039600     IF FS-CONTROL-FILE NOT = "00"
039700         DISPLAY "FLRIMP01 - ERROR WRITING CONTROL FILE, FS = "
039800             FS-CONTROL-FILE
039900         MOVE "N" TO IMPORT-OK-SW.
040000 END PROGRAM FLRIMP01.

000100******************************************************************
000200* Author: R. W. KOSKI
000300* Installation: FLOORING MASTERY - DATA PROCESSING
000400* Date-Written: 08/14/1989
000500* Date-Compiled:
000600* Security: COMPANY CONFIDENTIAL
000700* Purpose: END-OF-DAY EXPORT RUN.  SORTS THE ORDER MASTER BY DATE,
000800*          WRITES ONE Orders_MMDDYYYY.TXT FILE PER DISTINCT ORDER
000900*          DATE, WRITES EVERY ORDER (ALL DATES TOGETHER, DATE-
001000*          TAGGED) TO THE SINGLE BACKUP FILE, AND PRINTS A PER-
001100*          DATE TOTALS REPORT WITH A FINAL RUN TOTAL.  RUNS LAST
001200*          IN THE NIGHTLY STREAM, AFTER FLRBAT01 - SEE JCL SET
001300*          FLRORDER.
001400* Tectonics: cobc
001500******************************************************************
001600* CHANGE LOG
001700*   08/14/89  RWK  ORIGINAL PROGRAM - ONE EXPORT FILE PER ORDER
001800*                  DATE PLUS THE SINGLE COMBINED BACKUP FILE
001900*   03/02/91  RWK  ADDED THE PER-DATE TOTALS REPORT - ACCOUNTING
002000*                  WANTED A TIE-OUT FIGURE FOR THE NIGHT'S ORDERS
002100*   11/19/93  LMS  REPORT NOW PAGE-BREAKS AT 55 LINES, WAS RUNNING
002200*                  OFF THE BOTTOM OF THE FORM ON BUSY NIGHTS
002300*   01/22/96  LMS  BACKUP LINE NOW CARRIES PRODUCT TYPE - LEFT OFF
002400*                  THE ORIGINAL BACKUP FORMAT BY MISTAKE
002500*   07/07/98  DCP  Y2K - FILE NAME NOW BUILT FROM THE 4-DIGIT
002600*                  CCYY, Orders_MMDDYYYY.TXT INSTEAD OF MMDDYY
002700*   02/11/99  DCP  Y2K FOLLOWUP - CONFIRMED THE JAN/FEB 2000 TEST
002800*                  NIGHT'S EXPORT FILE NAMES SORTED CORRECTLY
002900*   04/09/01  PXA  REQUEST 5112 - RERUN-REQUESTED SWITCH (UPSI-0)
003000*                  RESERVED FOR A FUTURE RELOAD-SKIP ENHANCEMENT
003100*   06/18/02  PXA  REQUEST 5528 - NO FUNCTIONAL CHANGE, RECOMPILED
003200*                  UNDER NEWER COBC FOR THE YEAR-END FILE MOVE
003300******************************************************************
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID. FLREXP01.
003600 AUTHOR. R. W. KOSKI.
003700 INSTALLATION. FLOORING MASTERY - DATA PROCESSING.
003800 DATE-WRITTEN. 08/14/1989.
003900 DATE-COMPILED.
004000 SECURITY. COMPANY CONFIDENTIAL.
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     UPSI-0 ON STATUS IS RERUN-REQUESTED
004600             OFF STATUS IS NORMAL-RUN.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT ORDER-MASTER       ASSIGN TO ORDMAST
005000                                ORGANIZATION IS INDEXED
005100                                ACCESS MODE IS SEQUENTIAL
005200                                RECORD KEY IS ORD-KEY
005300                                FILE STATUS IS FS-ORDER-MASTER.
005400     SELECT SORT-WORK-FILE     ASSIGN TO DISK
005500                                SORT STATUS IS FS-SORT-WORK-FILE.
005600     SELECT ORDER-DATE-FILE    ASSIGN TO DATE-FILE-NAME
005700                                ORGANIZATION IS LINE SEQUENTIAL
005800                                FILE STATUS IS FS-ORDER-DATE-FILE.
005900     SELECT ORDER-BACKUP-FILE  ASSIGN TO ORDBKUP
006000                                ORGANIZATION IS LINE SEQUENTIAL
006100                                FILE STATUS IS FS-ORDER-BACKUP.
006200     SELECT REPORT-FILE        ASSIGN TO ORDRPT
006300                                ORGANIZATION IS LINE SEQUENTIAL
006400                                FILE STATUS IS FS-REPORT-FILE.
006500 DATA DIVISION.
006600 FILE SECTION.
006700 FD  ORDER-MASTER
006800     LABEL RECORD IS STANDARD.
006900     COPY "FLRORD.cpy".
007000*----------------------------------------------------------------
007100* SORT WORK RECORD - THE WHOLE ORDER MASTER RECORD LAYOUT, REUSED
007200* HERE QUALIFIED AS "OF SORT-WORK-FILE" SINCE FLRORD.CPY IS ALSO
007300* COPYBOOKED INTO THE ORDER-MASTER FD ABOVE.
007400*----------------------------------------------------------------
007500 SD  SORT-WORK-FILE.
007600     COPY "FLRORD.cpy".
007700*----------------------------------------------------------------
007800* ONE LINE PER ORDER FOR THE CURRENT DATE'S EXPORT FILE.
007900*----------------------------------------------------------------
008000 FD  ORDER-DATE-FILE
008100     LABEL RECORD IS STANDARD.
008150 01  DATE-EXPORT-LINE.
008175     03  DATE-EXPORT-TEXT       PIC X(100).
008190     03  FILLER                 PIC X(32).
008300*----------------------------------------------------------------
008400* ONE LINE PER ORDER, EVERY DATE INTERLEAVED, DATE-TAGGED SINCE
008500* THIS FILE IS NOT SPLIT BY DATE THE WAY THE EXPORT FILES ARE.
008600*----------------------------------------------------------------
008700 FD  ORDER-BACKUP-FILE
008800     LABEL RECORD IS STANDARD.
008850 01  BACKUP-EXPORT-LINE.
008870     03  BACKUP-EXPORT-TEXT     PIC X(100).
008890     03  FILLER                 PIC X(32).
009000 FD  REPORT-FILE
009100     LABEL RECORD IS STANDARD.
009150 01  REPORT-LINE.
009170     03  REPORT-TEXT            PIC X(100).
009190     03  FILLER                 PIC X(32).
009300 WORKING-STORAGE SECTION.
009400 77  FS-ORDER-MASTER             PIC XX.
009500 77  FS-SORT-WORK-FILE           PIC XX.
009600 77  FS-ORDER-DATE-FILE          PIC XX.
009700 77  FS-ORDER-BACKUP            PIC XX.
009800 77  FS-REPORT-FILE              PIC XX.
009900 77  ORDERS-IN-DATE           PIC 9(5) COMP VALUE ZERO.
010000 77  ORDERS-EXPORTED          PIC 9(7) COMP VALUE ZERO.
010100 77  DATES-EXPORTED           PIC 9(5) COMP VALUE ZERO.
010200 77  LINE-COUNT                PIC 9(3) COMP VALUE ZERO.
010300 77  PAGE-COUNT                PIC 9(3) COMP VALUE ZERO.
010400 01  DATE-FILE-NAME.
010500     03  FILLER                  PIC X(7) VALUE "Orders_".
010600     03  FILE-MM               PIC 99.
010700     03  FILE-DD               PIC 99.
010800     03  FILE-CCYY             PIC 9(4).
010900     03  FILLER                  PIC X(4) VALUE ".txt".
011000 01  BREAK-DATE               PIC 9(8) VALUE ZERO.
011100 01  BREAK-DATE-X REDEFINES BREAK-DATE.
011200     03  BD-CCYY              PIC 9(4).
011300     03  BD-MM                PIC 9(2).
011400     03  BD-DD                PIC 9(2).
011500 01  TODAY-CCYYMMDD           PIC 9(8) VALUE ZERO.
011600 01  TODAY-X REDEFINES TODAY-CCYYMMDD.
011700     03  TD-CCYY              PIC 9(4).
011800     03  TD-MM                PIC 9(2).
011900     03  TD-DD                PIC 9(2).
012000 01  AUDIT-MSG                PIC X(100) VALUE SPACES.
012100 01  AUDIT-MSG-PARTS REDEFINES AUDIT-MSG.
012200     03  AUDIT-MSG-TEXT       PIC X(80).
012300     03  AUDIT-MSG-FILE       PIC X(20).
012400 01  DATE-MATERIAL-TOTAL      PIC 9(9)V9(2) VALUE ZERO.
012500 01  DATE-LABOR-TOTAL         PIC 9(9)V9(2) VALUE ZERO.
012600 01  DATE-TAX-TOTAL           PIC 9(9)V9(2) VALUE ZERO.
012700 01  DATE-GRAND-TOTAL         PIC 9(9)V9(2) VALUE ZERO.
012800 01  RUN-MATERIAL-TOTAL       PIC 9(10)V9(2) VALUE ZERO.
012900 01  RUN-LABOR-TOTAL          PIC 9(10)V9(2) VALUE ZERO.
013000 01  RUN-TAX-TOTAL            PIC 9(10)V9(2) VALUE ZERO.
013100 01  RUN-GRAND-TOTAL          PIC 9(10)V9(2) VALUE ZERO.
013200*----------------------------------------------------------------
013300* REPORT PRINT LINES - HEADING, COLUMN HEADER, ONE ROW PER DATE,
013400* AND THE FINAL RUN-TOTAL ROW.
013500*----------------------------------------------------------------
013600 01  RPT-HEADING-LINE.
013700     03  FILLER                  PIC X(10) VALUE "FLREXP01 ".
013800     03  FILLER                  PIC X(23) VALUE
013900         "ORDER EXPORT RUN TOTALS".
014000     03  FILLER                  PIC X(20) VALUE SPACES.
014100     03  FILLER                  PIC X(10) VALUE "RUN DATE ".
014200     03  RPT-H-MM                PIC 99.
014300     03  FILLER                  PIC X VALUE "/".
014400     03  RPT-H-DD                PIC 99.
014500     03  FILLER                  PIC X VALUE "/".
014600     03  RPT-H-CCYY              PIC 9(4).
014700     03  FILLER                  PIC X(6) VALUE "  PAGE".
014800     03  RPT-H-PAGE              PIC ZZ9.
014900     03  FILLER                  PIC X(43) VALUE SPACES.
015000 01  RPT-COLUMN-HDR-LINE.
015100     03  FILLER                  PIC X(12) VALUE "ORDER DATE".
015200     03  FILLER                  PIC X(10) VALUE "ORDERS".
015300     03  FILLER                  PIC X(15) VALUE "MATERIAL COST".
015400     03  FILLER                  PIC X(15) VALUE "LABOR COST".
015500     03  FILLER                  PIC X(12) VALUE "TAX".
015600     03  FILLER                  PIC X(15) VALUE "ORDER TOTAL".
015700     03  FILLER                  PIC X(53) VALUE SPACES.
015800 01  RPT-DATE-TOTAL-LINE.
015900     03  RPT-DT-MM               PIC 99.
016000     03  FILLER                  PIC X VALUE "/".
016100     03  RPT-DT-DD               PIC 99.
016200     03  FILLER                  PIC X VALUE "/".
016300     03  RPT-DT-CCYY             PIC 9(4).
016400     03  FILLER                  PIC X(2) VALUE SPACES.
016500     03  RPT-DT-ORDERS           PIC ZZZZ9.
016600     03  FILLER                  PIC X(5) VALUE SPACES.
016700     03  RPT-DT-MATERIAL         PIC Z(7)9.99.
016800     03  FILLER                  PIC X(2) VALUE SPACES.
016900     03  RPT-DT-LABOR            PIC Z(7)9.99.
017000     03  FILLER                  PIC X(2) VALUE SPACES.
017100     03  RPT-DT-TAX              PIC Z(7)9.99.
017200     03  FILLER                  PIC X(2) VALUE SPACES.
017300     03  RPT-DT-TOTAL            PIC Z(7)9.99.
017400     03  FILLER                  PIC X(40) VALUE SPACES.
017500 01  RPT-GRAND-TOTAL-LINE.
017600     03  FILLER                  PIC X(18) VALUE "RUN TOTAL".
017700     03  RPT-GT-ORDERS           PIC Z(6)9.
017800     03  FILLER                  PIC X(3) VALUE SPACES.
017900     03  RPT-GT-MATERIAL         PIC Z(8)9.99.
018000     03  FILLER                  PIC X(1) VALUE SPACES.
018100     03  RPT-GT-LABOR            PIC Z(8)9.99.
018200     03  FILLER                  PIC X(1) VALUE SPACES.
018300     03  RPT-GT-TAX              PIC Z(8)9.99.
018400     03  FILLER                  PIC X(1) VALUE SPACES.
018500     03  RPT-GT-TOTAL            PIC Z(8)9.99.
018600     03  FILLER                  PIC X(39) VALUE SPACES.
018700 01  RPT-RULE-LINE               PIC X(132) VALUE ALL "-".
018800 LINKAGE SECTION.
018900 PROCEDURE DIVISION.
019000 MAIN-PROCEDURE.
019100     PERFORM OPENING-PROCEDURE.
019200     SORT SORT-WORK-FILE
019300         ON ASCENDING KEY ORD-KEY OF SORT-WORK-FILE
019400         INPUT PROCEDURE IS LOAD-SORT-FILE-RTN
019500         OUTPUT PROCEDURE IS EXPORT-SORTED-ORDERS-RTN.
019600     PERFORM CLOSING-PROCEDURE.
019700     STOP RUN.
019800*----------------------------------------------------------------
019900 OPENING-PROCEDURE.
020000     ACCEPT TODAY-CCYYMMDD FROM DATE YYYYMMDD.
020100     OPEN INPUT ORDER-MASTER.
020200     IF FS-ORDER-MASTER NOT = "00"
020300         DISPLAY "FLREXP01 - ERROR OPENING ORDER MASTER, FS = "
020400             FS-ORDER-MASTER
020500         MOVE 16 TO RETURN-CODE
020600         STOP RUN.
020700 CLOSING-PROCEDURE.
020800     CLOSE ORDER-MASTER.
020900     DISPLAY "FLREXP01 - DATES EXPORTED       " DATES-EXPORTED.
021000     DISPLAY "FLREXP01 - ORDERS EXPORTED    " ORDERS-EXPORTED.
021100*=================================================================
021200* INPUT PROCEDURE - FEEDS THE SORT ONE ORDER-MASTER RECORD AT A
021300* TIME, IN WHATEVER ORDER THE INDEX RETURNS THEM, LETTING SORT
021400* PUT THEM INTO (DATE, ORDER NUMBER) SEQUENCE FOR THE BREAK LOGIC.
021500*=================================================================
021600 LOAD-SORT-FILE-RTN.
021700     PERFORM READ-ORDER-MASTER-RTN.
021800     PERFORM RELEASE-SORT-RECORD-RTN UNTIL FS-ORDER-MASTER = "10".
021900 READ-ORDER-MASTER-RTN.
022000     READ ORDER-MASTER
022100         AT END
022200         MOVE "10" TO FS-ORDER-MASTER.
022300 RELEASE-SORT-RECORD-RTN.
022400     MOVE ORD-REG OF ORDER-MASTER TO ORD-REG OF SORT-WORK-FILE.
022500     RELEASE ORD-REG OF SORT-WORK-FILE.
022600     PERFORM READ-ORDER-MASTER-RTN.
022700*=================================================================
022800* OUTPUT PROCEDURE - ONE PASS OVER THE SORTED ORDERS, BREAKING ON
022900* ORD-DATE.  EACH DATE GETS ITS OWN Orders_MMDDYYYY.TXT FILE, A
023000* REPORT ROW, AND A LINE IN THE SINGLE COMBINED BACKUP FILE.
023100*=================================================================
023200 EXPORT-SORTED-ORDERS-RTN.
023300     PERFORM OPEN-EXPORT-OUTPUTS-RTN.
023400     MOVE ZERO TO RUN-MATERIAL-TOTAL RUN-LABOR-TOTAL
023500         RUN-TAX-TOTAL RUN-GRAND-TOTAL.
023600     RETURN SORT-WORK-FILE
023700         AT END
023800         MOVE "10" TO FS-SORT-WORK-FILE.
023900     PERFORM PROCESS-ONE-DATE-GROUP-RTN
024000         UNTIL FS-SORT-WORK-FILE = "10".
024100     PERFORM PRINT-GRAND-TOTAL-RTN.
024200     PERFORM CLOSE-EXPORT-OUTPUTS-RTN.
024300 OPEN-EXPORT-OUTPUTS-RTN.
024400     OPEN OUTPUT ORDER-BACKUP-FILE.
024500     OPEN OUTPUT REPORT-FILE.
024600     MOVE 1 TO PAGE-COUNT.
024700     PERFORM START-NEW-PAGE-RTN.
024800 CLOSE-EXPORT-OUTPUTS-RTN.
024900     CLOSE ORDER-BACKUP-FILE REPORT-FILE.
025000     MOVE "ALL ORDER DATA EXPORTED AND BACKED UP" TO AUDIT-MSG.
025100     CALL "FLRAUD01" USING AUDIT-MSG.
025200*----------------------------------------------------------------
025300* ONE CONTROL-BREAK GROUP - EVERY ORDER SHARING THE SAME ORD-DATE.
025400*----------------------------------------------------------------
025500 PROCESS-ONE-DATE-GROUP-RTN.
025600     MOVE ORD-DATE OF SORT-WORK-FILE TO BREAK-DATE.
025700     PERFORM START-NEW-DATE-FILE-RTN.
025800     MOVE ZERO TO DATE-MATERIAL-TOTAL DATE-LABOR-TOTAL
025900         DATE-TAX-TOTAL DATE-GRAND-TOTAL.
026000     MOVE ZERO TO ORDERS-IN-DATE.
026100     PERFORM PROCESS-ONE-ORDER-RTN
026200         UNTIL FS-SORT-WORK-FILE = "10"
026300            OR ORD-DATE OF SORT-WORK-FILE NOT = BREAK-DATE.
026400     PERFORM PRINT-DATE-TOTALS-RTN.
026500     PERFORM CLOSE-DATE-FILE-RTN.
026600     ADD 1 TO DATES-EXPORTED.
026700 PROCESS-ONE-ORDER-RTN.
026800     PERFORM WRITE-DATE-EXPORT-LINE-RTN.
026900     PERFORM WRITE-BACKUP-LINE-RTN.
027000     PERFORM ACCUMULATE-DATE-TOTALS-RTN.
027100     ADD 1 TO ORDERS-IN-DATE.
027200     ADD 1 TO ORDERS-EXPORTED.
027300     RETURN SORT-WORK-FILE
027400         AT END
027500         MOVE "10" TO FS-SORT-WORK-FILE.
027600*----------------------------------------------------------------
027700* START-NEW-DATE-FILE-RTN - BUILDS Orders_MMDDYYYY.TXT FROM THE
027800* BREAK DATE AND OPENS IT.
027900*----------------------------------------------------------------
028000 START-NEW-DATE-FILE-RTN.
028100     MOVE BD-MM TO FILE-MM.
028200     MOVE BD-DD TO FILE-DD.
028300     MOVE BD-CCYY TO FILE-CCYY.
028400     OPEN OUTPUT ORDER-DATE-FILE.
028500     IF FS-ORDER-DATE-FILE NOT = "00"
028600         DISPLAY "FLREXP01 - ERROR OPENING " DATE-FILE-NAME
028700             " FS = " FS-ORDER-DATE-FILE.
028800 CLOSE-DATE-FILE-RTN.
028900     CLOSE ORDER-DATE-FILE.
029000     MOVE "ORDER DATA EXPORTED FOR DATE" TO AUDIT-MSG-TEXT.
029050     MOVE DATE-FILE-NAME TO AUDIT-MSG-FILE.
029200     CALL "FLRAUD01" USING AUDIT-MSG.
029300*----------------------------------------------------------------
029400* ONE DELIMITED EXPORT LINE, SAME LAYOUT FOR THE PER-DATE FILE AND
029500* THE BACKUP FILE, EXCEPT THE BACKUP LINE CARRIES THE DATE SINCE
029600* ITS FILE INTERLEAVES EVERY DATE TOGETHER.
029700*----------------------------------------------------------------
029800 WRITE-DATE-EXPORT-LINE-RTN.
029900     STRING ORD-NUM OF SORT-WORK-FILE       DELIMITED BY SIZE
030000            ","                             DELIMITED BY SIZE
030100            ORD-CUST-NAME OF SORT-WORK-FILE  DELIMITED BY SIZE
030200            ","                             DELIMITED BY SIZE
030300            ORD-STATE OF SORT-WORK-FILE      DELIMITED BY SIZE
030400            ","                             DELIMITED BY SIZE
030500            ORD-PRODUCT-TYPE OF SORT-WORK-FILE DELIMITED BY SIZE
030600            ","                             DELIMITED BY SIZE
030700            ORD-AREA OF SORT-WORK-FILE       DELIMITED BY SIZE
030800            ","                             DELIMITED BY SIZE
030900            ORD-MATERIAL-COST OF SORT-WORK-FILE DELIMITED BY SIZE
031000            ","                             DELIMITED BY SIZE
031100            ORD-LABOR-COST OF SORT-WORK-FILE DELIMITED BY SIZE
031200            ","                             DELIMITED BY SIZE
031300            ORD-TAX-AMT OF SORT-WORK-FILE    DELIMITED BY SIZE
031400            ","                             DELIMITED BY SIZE
031500            ORD-TOTAL OF SORT-WORK-FILE      DELIMITED BY SIZE
031600         INTO DATE-EXPORT-TEXT.
031700     WRITE DATE-EXPORT-LINE.
031800 WRITE-BACKUP-LINE-RTN.
031900     STRING ORD-DATE OF SORT-WORK-FILE      DELIMITED BY SIZE
032000            ","                             DELIMITED BY SIZE
032100            ORD-NUM OF SORT-WORK-FILE       DELIMITED BY SIZE
032200            ","                             DELIMITED BY SIZE
032300            ORD-CUST-NAME OF SORT-WORK-FILE  DELIMITED BY SIZE
032400            ","                             DELIMITED BY SIZE
032500            ORD-STATE OF SORT-WORK-FILE      DELIMITED BY SIZE
032600            ","                             DELIMITED BY SIZE
032700            ORD-PRODUCT-TYPE OF SORT-WORK-FILE DELIMITED BY SIZE
032800            ","                             DELIMITED BY SIZE
032900            ORD-AREA OF SORT-WORK-FILE       DELIMITED BY SIZE
033000            ","                             DELIMITED BY SIZE
033100            ORD-MATERIAL-COST OF SORT-WORK-FILE DELIMITED BY SIZE
033200            ","                             DELIMITED BY SIZE
033300            ORD-LABOR-COST OF SORT-WORK-FILE DELIMITED BY SIZE
033400            ","                             DELIMITED BY SIZE
033500            ORD-TAX-AMT OF SORT-WORK-FILE    DELIMITED BY SIZE
033600            ","                             DELIMITED BY SIZE
033700            ORD-TOTAL OF SORT-WORK-FILE      DELIMITED BY SIZE
033800         INTO BACKUP-EXPORT-TEXT.
033900     WRITE BACKUP-EXPORT-LINE.
034000 ACCUMULATE-DATE-TOTALS-RTN.
034100     ADD ORD-MATERIAL-COST OF SORT-WORK-FILE TO
034150         DATE-MATERIAL-TOTAL RUN-MATERIAL-TOTAL.
034300     ADD ORD-LABOR-COST OF SORT-WORK-FILE TO DATE-LABOR-TOTAL
034400         RUN-LABOR-TOTAL.
034500     ADD ORD-TAX-AMT OF SORT-WORK-FILE TO DATE-TAX-TOTAL
034600         RUN-TAX-TOTAL.
034700     ADD ORD-TOTAL OF SORT-WORK-FILE TO DATE-GRAND-TOTAL
034800         RUN-GRAND-TOTAL.
034900*=================================================================
035000* PER-DATE TOTALS REPORT, MODELED ON THE OLD CONSULTANT-HOURS
035100* REPORT'S CONTROL-BREAK AND PAGE-OVERFLOW LOGIC.
035200*=================================================================
035300 PRINT-DATE-TOTALS-RTN.
035400     PERFORM CHECK-LINE-COUNT-RTN.
035500     MOVE BD-MM TO RPT-DT-MM.
035600     MOVE BD-DD TO RPT-DT-DD.
035700     MOVE BD-CCYY TO RPT-DT-CCYY.
035800     MOVE ORDERS-IN-DATE TO RPT-DT-ORDERS.
035900     MOVE DATE-MATERIAL-TOTAL TO RPT-DT-MATERIAL.
036000     MOVE DATE-LABOR-TOTAL TO RPT-DT-LABOR.
036100     MOVE DATE-TAX-TOTAL TO RPT-DT-TAX.
036200     MOVE DATE-GRAND-TOTAL TO RPT-DT-TOTAL.
036300     WRITE REPORT-LINE FROM RPT-DATE-TOTAL-LINE
036400         AFTER ADVANCING 1 LINE.
036500     ADD 1 TO LINE-COUNT.
036600 PRINT-GRAND-TOTAL-RTN.
036700     PERFORM CHECK-LINE-COUNT-RTN.
036800     WRITE REPORT-LINE FROM RPT-RULE-LINE AFTER ADVANCING 1 LINE.
036900     MOVE ORDERS-EXPORTED TO RPT-GT-ORDERS.
037000     MOVE RUN-MATERIAL-TOTAL TO RPT-GT-MATERIAL.
037100     MOVE RUN-LABOR-TOTAL TO RPT-GT-LABOR.
037200     MOVE RUN-TAX-TOTAL TO RPT-GT-TAX.
037300     MOVE RUN-GRAND-TOTAL TO RPT-GT-TOTAL.
037400     WRITE REPORT-LINE FROM RPT-GRAND-TOTAL-LINE
037500         AFTER ADVANCING 1 LINE.
037600     ADD 2 TO LINE-COUNT.
037700*----------------------------------------------------------------
037800* CHECK-LINE-COUNT-RTN / START-NEW-PAGE-RTN - PAGE OVERFLOW AT
037900* 55 PRINT LINES, SAME TEST THE CONSULTANT-HOURS REPORT USED.
038000*----------------------------------------------------------------
038100 CHECK-LINE-COUNT-RTN.
038200     IF LINE-COUNT > 55
038300         PERFORM START-NEW-PAGE-RTN.
038400 START-NEW-PAGE-RTN.
038500     MOVE TD-MM TO RPT-H-MM.
038600     MOVE TD-DD TO RPT-H-DD.
038700     MOVE TD-CCYY TO RPT-H-CCYY.
038800     MOVE PAGE-COUNT TO RPT-H-PAGE.
038900     WRITE REPORT-LINE FROM RPT-HEADING-LINE
039000         AFTER ADVANCING TOP-OF-FORM.
039100     WRITE REPORT-LINE FROM RPT-RULE-LINE AFTER ADVANCING 1 LINE.
039200     WRITE REPORT-LINE FROM RPT-COLUMN-HDR-LINE
039300         AFTER ADVANCING 1 LINE.
039400     WRITE REPORT-LINE FROM RPT-RULE-LINE AFTER ADVANCING 1 LINE.
039500     ADD 1 TO PAGE-COUNT.
039600     MOVE ZERO TO LINE-COUNT.
039700 END PROGRAM FLREXP01.

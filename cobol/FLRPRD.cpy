000100******************************************************************
000200* FLRPRD.CPY
000300* FLOORING MASTERY ORDER PROCESSING - PRODUCT REFERENCE RECORD
000400*
000500* ONE PRD-REG PER FLOORING PRODUCT TYPE (TILE, WOOD, CARPET,
000600* LAMINATE, ...).  LOADED ONCE A RUN BY FLRIMP01 AND LOOKED UP
000700* RANDOM BY FLRBAT01 WHEN AN ORDER NAMES A PRODUCT TYPE.
000800*
000900* MAINTENANCE HISTORY
001000*   08/14/89  RWK  ORIGINAL LAYOUT
001100*   01/22/96  LMS  ADDED LABOR COST PER SQ FT, WAS MATERIAL ONLY
001200******************************************************************
001300 01  PRD-REG.
001400     03  PRD-TYPE                    PIC X(15).
001500     03  PRD-COST-SQFT               PIC 9(5)V9(2).
001600     03  PRD-LABOR-SQFT              PIC 9(5)V9(2).
001700     03  FILLER                      PIC X(10).

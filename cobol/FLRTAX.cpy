000100******************************************************************
000200* FLRTAX.CPY
000300* FLOORING MASTERY ORDER PROCESSING - STATE TAX REFERENCE RECORD
000400*
000500* ONE TAX-REG PER STATE THE COMPANY IS REGISTERED TO COLLECT TAX
000600* IN.  LOADED ONCE A RUN BY FLRIMP01 AND LOOKED UP RANDOM BY
000700* FLRBAT01 TO CHECK AN ORDER'S STATE CODE AND PULL ITS RATE.
000800*
000900* MAINTENANCE HISTORY
001000*   08/14/89  RWK  ORIGINAL LAYOUT
001100*   11/19/93  LMS  WIDENED TAX-RATE TO 9(3)V9(3), WAS 99V99
001200******************************************************************
001300 01  TAX-REG.
001400     03  TAX-STATE                   PIC X(2).
001500     03  TAX-STATE-NAME              PIC X(25).
001600     03  TAX-RATE                    PIC 9(3)V9(3).
001700     03  FILLER                      PIC X(14).

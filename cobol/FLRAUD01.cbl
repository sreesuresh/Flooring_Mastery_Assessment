000100******************************************************************
000200* Author: R. W. KOSKI
000300* Installation: FLOORING MASTERY - DATA PROCESSING
000400* Date-Written: 08/14/1989
000500* Date-Compiled:
000600* Security: COMPANY CONFIDENTIAL
000700* Purpose: WRITES ONE LINE TO THE ORDER AUDIT TRAIL EACH TIME IT
000800*          IS CALLED.  CALLED BY FLRIMP01, FLRBAT01 AND FLREXP01
000900*          WHENEVER THE SERVICE LAYER LOGIC NOTES A VALIDATION
001000*          OR A MUTATION - SEE THE CALLERS FOR THE EXACT WORDING
001100*          OF EACH MESSAGE.
001200* Tectonics: cobc
001300******************************************************************
001400* CHANGE LOG
001500*   08/14/89  RWK  ORIGINAL PROGRAM - OPENS AUDIT FILE EXTEND ON
001600*                  FIRST CALL, STAYS OPEN FOR THE WHOLE RUN UNIT
001700*   02/03/90  RWK  ADDED CALL-COUNT FOR THE END-OF-DAY REPORT
001800*                  THAT TALLIES HOW MANY AUDIT LINES WERE WRITTEN
001900*   03/02/91  RWK  AUDIT FILE OPEN ERROR NO LONGER ABENDS THE
002000*                  CALLING PROGRAM - DISPLAYS AND RETURNS INSTEAD
002100*   11/19/93  LMS  TIMESTAMP NOW STAMPED HERE, WAS PASSED IN BY
002200*                  THE CALLER - CALLERS WERE STAMPING IT WRONG
002300*   01/22/96  LMS  ADDED AUDIT-MSG-CODE REDEFINITION FOR FUTURE
002400*                  SEVERITY FLAGGING - NOT USED YET, TICKET 4471
002500*   07/07/98  DCP  Y2K - SWITCHED FROM "ACCEPT FROM DATE" (YYMMDD)
002600*                  TO "ACCEPT FROM DATE YYYYMMDD" - CENTURY DIGITS
002700*                  WERE GETTING TRUNCATED IN THE TIMESTAMP
002800*   02/11/99  DCP  Y2K FOLLOWUP - VERIFIED AUD-TS-CCYY PRINTS 4
002900*                  DIGITS ON EVERY AUDIT LINE WRITTEN SINCE 7/98
003000*   06/18/02  PXA  REQUEST 5528 - NO FUNCTIONAL CHANGE, RECOMPILED
003100*                  UNDER NEWER COBC FOR THE YEAR-END FILE MOVE
003200******************************************************************
003300 IDENTIFICATION DIVISION.
003400 PROGRAM-ID. FLRAUD01.
003500 AUTHOR. R. W. KOSKI.
003600 INSTALLATION. FLOORING MASTERY - DATA PROCESSING.
003700 DATE-WRITTEN. 08/14/1989.
003800 DATE-COMPILED.
003900 SECURITY. COMPANY CONFIDENTIAL.
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT AUDIT-FILE      ASSIGN TO AUDTRAIL
004700                            ORGANIZATION IS LINE SEQUENTIAL
004800                            FILE STATUS IS FS-AUDIT-FILE.
004900 DATA DIVISION.
005000 FILE SECTION.
005100 FD  AUDIT-FILE
005200     LABEL RECORD IS STANDARD.
005300     COPY "FLRAUD.cpy".
005400 WORKING-STORAGE SECTION.
005500 77  FS-AUDIT-FILE               PIC XX.
005600 77  CALL-COUNT               PIC 9(5) COMP VALUE ZERO.
005700 77  FIRST-CALL-SW            PIC X VALUE "Y".
005800     88  FIRST-CALL-THIS-RUN     VALUE "Y".
005900 01  STAMP-DATE             PIC 9(8) VALUE ZERO.
006000 01  STAMP-DATE-X REDEFINES STAMP-DATE.
006100     03  STAMP-CCYY              PIC 9(4).
006200     03  STAMP-MM                PIC 9(2).
006300     03  STAMP-DD                PIC 9(2).
006400 01  STAMP-TIME             PIC 9(8) VALUE ZERO.
006500 01  STAMP-TIME-X REDEFINES STAMP-TIME.
006600     03  STAMP-HH                PIC 9(2).
006700     03  STAMP-MN                PIC 9(2).
006800     03  STAMP-SS                PIC 9(2).
006900     03  STAMP-CC                PIC 9(2).
007000 LINKAGE SECTION.
007100 01  AUDIT-TEXT                 PIC X(100).
007200 01  AUDIT-TEXT-PARTS REDEFINES AUDIT-TEXT.
007300     03  AUDIT-MSG-CODE         PIC X(4).
007400     03  AUDIT-MSG-REST         PIC X(96).
007500 PROCEDURE DIVISION USING AUDIT-TEXT.
007600 PROGRAM-BEGIN.
007700     PERFORM OPEN-AUDIT-FILE-RTN THRU OPEN-AUDIT-FILE-EXIT
007800         IF FIRST-CALL-THIS-RUN.
007900     PERFORM WRITE-AUDIT-LINE-RTN THRU WRITE-AUDIT-LINE-EXIT.
008000 PROGRAM-EXIT.
008100     EXIT PROGRAM.
008200*----------------------------------------------------------------
008300* RUNS ONCE PER RUN UNIT - FIRST CALL FROM WHICHEVER PROGRAM
008400* HAPPENS TO NEED THE AUDIT TRAIL FIRST.
008500*----------------------------------------------------------------
008600 OPEN-AUDIT-FILE-RTN.
008700     MOVE "N" TO FIRST-CALL-SW.
008800     OPEN EXTEND AUDIT-FILE.
008900     IF FS-AUDIT-FILE NOT = "00"
009000         DISPLAY "FLRAUD01 - ERROR OPENING AUDIT FILE, FS = "
009100             FS-AUDIT-FILE
009200         GO TO OPEN-AUDIT-FILE-EXIT.
009300 OPEN-AUDIT-FILE-EXIT.
009400     EXIT.
009500*----------------------------------------------------------------
009600* STAMPS AND WRITES ONE AUDIT LINE.
009700*----------------------------------------------------------------
009800 WRITE-AUDIT-LINE-RTN.
009900     IF FS-AUDIT-FILE NOT = "00"
010000         GO TO WRITE-AUDIT-LINE-EXIT.
010100     ACCEPT STAMP-DATE FROM DATE YYYYMMDD.                   DCP9807
010200     ACCEPT STAMP-TIME FROM TIME.
010300     MOVE STAMP-CCYY TO AUD-TS-CCYY.
010400     MOVE STAMP-MM TO AUD-TS-MM.
010500     MOVE STAMP-DD TO AUD-TS-DD.
010600     MOVE STAMP-HH TO AUD-TS-HH.
010700     MOVE STAMP-MN TO AUD-TS-MN.
010800     MOVE STAMP-SS TO AUD-TS-SS.
010900     MOVE AUDIT-TEXT TO AUD-TEXT.
011000     WRITE AUD-REG.
011100     IF FS-AUDIT-FILE NOT = "00"
011200         DISPLAY "FLRAUD01 - ERROR WRITING AUDIT FILE, FS = "
011300             FS-AUDIT-FILE.
011400     ADD 1 TO CALL-COUNT.
011500 WRITE-AUDIT-LINE-EXIT.
011600     EXIT.
011700 END PROGRAM FLRAUD01.

000100******************************************************************
000200* Author: R. W. KOSKI
000300* Installation: FLOORING MASTERY - DATA PROCESSING
000400* Date-Written: 08/14/1989
000500* Date-Compiled:
000600* Security: COMPANY CONFIDENTIAL
000700* Purpose: MAIN ORDER TRANSACTION RUN.  READS ONE TRANSACTION PER
000800*          ORDTRAN RECORD (ADD, EDIT, REMOVE OR LIST-BY-DATE) AND
000900*          APPLIES IT AGAINST THE ORDER MASTER, VALIDATING EVERY
001000*          FIELD THE SAME WAY THE OLD COUNTER-CLERK SCREEN USED
001100*          TO BEFORE WE WENT TO THE OVERNIGHT TRANSACTION FEED.
001200*          RUNS AFTER FLRIMP01 AND BEFORE FLREXP01 IN THE NIGHTLY
001300*          STREAM - SEE JCL SET FLRORDER.
001400* Tectonics: cobc
001500******************************************************************
001600* CHANGE LOG
001700*   08/14/89  RWK  ORIGINAL PROGRAM - ADD/EDIT/REMOVE/LIST AGAINST
001800*                  THE ORDER MASTER, ONE TRANSACTION CODE PER CARD
001900*                  IMAGE, REPLACING THE OLD ON-LINE CLERK SCREEN
002000*   03/02/91  RWK  ADDED THE ORDER NUMBER CONTROL FILE - CLERKS
002100*                  USED TO STEP ON EACH OTHER'S ORDER NUMBERS
002200*                  WHEN TWO ADDS LANDED ON THE SAME NIGHT
002300*   11/19/93  LMS  WIDENED ORD-NUM TO 9(9) TO MATCH THE MASTER
002400*   01/22/96  LMS  PRODUCT LOOKUP NOW PULLS LABOR COST AS WELL AS
002500*                  MATERIAL COST - SEE COMPUTE-ORDER-COSTS-RTN
002600*   03/15/97  LMS  VALIDATE-AREA-RTN REWRITTEN TO ACCEPT A BARE
002700*                  DECIMAL POINT WITH NO LEADING DIGIT (".5") -
002800*                  CUSTOMER SERVICE WAS KEYING IT THAT WAY
002900*   07/07/98  DCP  Y2K - CHECK-DATE-FUTURE-RTN NOW COMPARES FULL
003000*                  4-DIGIT YEARS, NO MORE 2-DIGIT WINDOWING
003100*   02/11/99  DCP  Y2K FOLLOWUP - RAN THE 1999/2000 BOUNDARY TEST
003200*                  DECK AGAINST CHECK-DATE-FUTURE-RTN, NO DEFECTS
003300*   04/09/01  PXA  REQUEST 5112 - RERUN-REQUESTED SWITCH (UPSI-0)
003400*                  RESERVED FOR A FUTURE RELOAD-SKIP ENHANCEMENT
003500*   06/18/02  PXA  REQUEST 5528 - NO FUNCTIONAL CHANGE, RECOMPILED
003600*                  UNDER NEWER COBC FOR THE YEAR-END FILE MOVE
003700******************************************************************
003800 IDENTIFICATION DIVISION.
003900 PROGRAM-ID. FLRBAT01.
004000 AUTHOR. R. W. KOSKI.
004100 INSTALLATION. FLOORING MASTERY - DATA PROCESSING.
004200 DATE-WRITTEN. 08/14/1989.
004300 DATE-COMPILED.
004400 SECURITY. COMPANY CONFIDENTIAL.
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM
004900     UPSI-0 ON STATUS IS RERUN-REQUESTED
005000             OFF STATUS IS NORMAL-RUN
005100     CLASS VALID-NAME-CHAR IS "A" THRU "Z" "a" THRU "z"
005200             SPACE "," "." "`".
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT TRANS-FILE      ASSIGN TO ORDTRAN
005600                            ORGANIZATION IS LINE SEQUENTIAL
005700                            FILE STATUS IS FS-TRANS-FILE.
005800     SELECT ORDER-LIST-FILE ASSIGN TO ORDLIST
005900                            ORGANIZATION IS LINE SEQUENTIAL
006000                            FILE STATUS IS FS-ORDER-LIST.
006100     SELECT ORDER-MASTER    ASSIGN TO ORDMAST
006200                            ORGANIZATION IS INDEXED
006300                            ACCESS MODE IS DYNAMIC
006400                            RECORD KEY IS ORD-KEY
006500                            ALTERNATE RECORD KEY IS ORD-ALT-KEY
006600                              WITH DUPLICATES
006700                            FILE STATUS IS FS-ORDER-MASTER.
006800     SELECT PRODUCT-MASTER  ASSIGN TO PRDMAST
006900                            ORGANIZATION IS INDEXED
007000                            ACCESS MODE IS RANDOM
007100                            RECORD KEY IS PRD-TYPE
007200                            FILE STATUS IS FS-PRODUCT-MASTER.
007300     SELECT TAX-MASTER      ASSIGN TO TAXMAST
007400                            ORGANIZATION IS INDEXED
007500                            ACCESS MODE IS RANDOM
007600                            RECORD KEY IS TAX-STATE
007700                            FILE STATUS IS FS-TAX-MASTER.
007800     SELECT CONTROL-FILE    ASSIGN TO ORDCTL
007900                            ORGANIZATION IS INDEXED
008000                            ACCESS MODE IS RANDOM
008100                            RECORD KEY IS CTL-KEY
008200                            FILE STATUS IS FS-CONTROL-FILE.
008300 DATA DIVISION.
008400 FILE SECTION.
008500*----------------------------------------------------------------
008600* ONE TRANSACTION CARD IMAGE PER ADD/EDIT/REMOVE/LIST REQUEST.
008700* FIELDS ARE CARRIED AS TEXT SO THEY CAN BE FORMAT-VALIDATED
008800* BEFORE BEING CONVERTED INTO THE ORDER MASTER'S NUMERIC PICTURES.
008900*----------------------------------------------------------------
009000 FD  TRANS-FILE
009100     LABEL RECORD IS STANDARD.
009200 01  TRANS-REG.
009300     03  TRANS-ACTION-CODE          PIC X.
009400         88  TRANS-IS-ADD           VALUE "A".
009500         88  TRANS-IS-EDIT          VALUE "E".
009600         88  TRANS-IS-REMOVE        VALUE "R".
009700         88  TRANS-IS-LIST          VALUE "L".
009800     03  TRANS-DATE-TEXT            PIC X(10).
009900     03  TRANS-DATE-PARTS REDEFINES TRANS-DATE-TEXT.
010000         05  TRANS-DATE-MM          PIC XX.
010100         05  TRANS-DATE-SEP1        PIC X.
010200         05  TRANS-DATE-DD          PIC XX.
010300         05  TRANS-DATE-SEP2        PIC X.
010400         05  TRANS-DATE-CCYY        PIC X(4).
010500     03  TRANS-ORDER-NUM-TEXT       PIC X(9).
010600     03  TRANS-LOOKUP-NAME-TEXT     PIC X(30).
010700     03  TRANS-NAME-TEXT            PIC X(30).
010800     03  TRANS-STATE-TEXT           PIC X(2).
010900     03  TRANS-PRODUCT-TEXT         PIC X(15).
011000     03  TRANS-AREA-TEXT            PIC X(10).
011100     03  FILLER                     PIC X(23).
011200*----------------------------------------------------------------
011300* DERIVED LISTING, ONE LINE PER ORDER, FOR THE 'L' TRANSACTION.
011400*----------------------------------------------------------------
011500 FD  ORDER-LIST-FILE
011600     LABEL RECORD IS STANDARD.
011700 01  LIST-LINE.
011800     03  LIST-ORD-NUM               PIC 9(9).
011900     03  FILLER                     PIC X(2) VALUE SPACES.
012000     03  LIST-ORD-NAME              PIC X(30).
012100     03  FILLER                     PIC X(2) VALUE SPACES.
012200     03  LIST-ORD-STATE             PIC X(2).
012300     03  FILLER                     PIC X(2) VALUE SPACES.
012400     03  LIST-ORD-TOTAL             PIC Z(7)9.99.
012500     03  FILLER                     PIC X(74) VALUE SPACES.
012600 FD  ORDER-MASTER
012700     LABEL RECORD IS STANDARD.
012800     COPY "FLRORD.cpy".
012900 FD  PRODUCT-MASTER
013000     LABEL RECORD IS STANDARD.
013100     COPY "FLRPRD.cpy".
013200 FD  TAX-MASTER
013300     LABEL RECORD IS STANDARD.
013400     COPY "FLRTAX.cpy".
013500 FD  CONTROL-FILE
013600     LABEL RECORD IS STANDARD.
013700     COPY "FLRCTL.cpy".
013800 WORKING-STORAGE SECTION.
013900 77  FS-TRANS-FILE               PIC XX.
014000 77  FS-ORDER-LIST               PIC XX.
014100 77  FS-ORDER-MASTER             PIC XX.
014200 77  FS-PRODUCT-MASTER           PIC XX.
014300 77  FS-TAX-MASTER               PIC XX.
014400 77  FS-CONTROL-FILE             PIC XX.
014500 77  VALID-SW                 PIC X VALUE "Y".
014600     88  FIELD-IS-VALID          VALUE "Y".
014700 77  FOUND-SW                 PIC X VALUE "Y".
014800     88  RECORD-WAS-FOUND        VALUE "Y".
014900 77  NAME-SUB                      PIC 9(2) COMP VALUE ZERO.
015000 77  AREA-LEN                 PIC 9(2) COMP VALUE ZERO.
015100 77  DOT-POS                  PIC 9(2) COMP VALUE ZERO.
015200 77  DOT-COUNT                PIC 9(2) COMP VALUE ZERO.
015300 77  WHOLE-LEN                PIC 9(2) COMP VALUE ZERO.
015400 77  FRAC-LEN                 PIC 9(2) COMP VALUE ZERO.
015500 77  DATE-MM-NUM               PIC 99 COMP VALUE ZERO.
015600 77  DATE-DD-NUM               PIC 99 COMP VALUE ZERO.
015700 77  CARDS-READ               PIC 9(7) COMP VALUE ZERO.
015800 77  ORDERS-ADDED             PIC 9(7) COMP VALUE ZERO.
015900 77  ORDERS-EDITED            PIC 9(7) COMP VALUE ZERO.
016000 77  ORDERS-REMOVED           PIC 9(7) COMP VALUE ZERO.
016100 77  NAME-TO-CHECK            PIC X(30) VALUE SPACES.
016200 01  TODAY-CCYYMMDD           PIC 9(8) VALUE ZERO.
016300 01  ORDER-DATE-NUM           PIC 9(8) VALUE ZERO.
016400 01  ORDER-DATE-NUM-X REDEFINES ORDER-DATE-NUM.
016500     03  OD-CCYY               PIC 9(4).
016600     03  OD-MM                 PIC 9(2).
016700     03  OD-DD                 PIC 9(2).
016800 01  AUDIT-MSG                PIC X(100) VALUE SPACES.
016900 01  AUDIT-MSG-PARTS REDEFINES AUDIT-MSG.
017000     03  AUDIT-MSG-DATE       PIC X(16).
017100     03  AUDIT-MSG-REST       PIC X(84).
017200 LINKAGE SECTION.
017300 PROCEDURE DIVISION.
017400 PROGRAM-BEGIN.
017500     PERFORM OPENING-PROCEDURE.
017600     PERFORM READ-TRANS-RTN.
017700     PERFORM PROCESS-TRANS-RTN UNTIL FS-TRANS-FILE = "10".
017800     PERFORM CLOSING-PROCEDURE.
017900     STOP RUN.
018000*----------------------------------------------------------------
018100 OPENING-PROCEDURE.
018200     ACCEPT TODAY-CCYYMMDD FROM DATE YYYYMMDD.
018300     OPEN INPUT TRANS-FILE.
018400     OPEN OUTPUT ORDER-LIST-FILE.
018500     OPEN I-O ORDER-MASTER.
018600     OPEN INPUT PRODUCT-MASTER TAX-MASTER.
018700     OPEN I-O CONTROL-FILE.
018800     IF FS-TRANS-FILE NOT = "00" OR FS-ORDER-MASTER NOT = "00"
018900             OR FS-PRODUCT-MASTER NOT = "00"
019000             OR FS-TAX-MASTER NOT = "00"
019100             OR FS-CONTROL-FILE NOT = "00"
019200         DISPLAY "FLRBAT01 - ERROR OPENING FILES, ABORTING RUN"
019300         MOVE 16 TO RETURN-CODE
019400         STOP RUN.
019500 CLOSING-PROCEDURE.
019600     CLOSE TRANS-FILE ORDER-LIST-FILE ORDER-MASTER PRODUCT-MASTER
019700           TAX-MASTER CONTROL-FILE.
019800     DISPLAY "FLRBAT01 - TRANSACTIONS READ    " CARDS-READ.
019900     DISPLAY "FLRBAT01 - ORDERS ADDED          " ORDERS-ADDED.
020000     DISPLAY "FLRBAT01 - ORDERS EDITED         " ORDERS-EDITED.
020100     DISPLAY "FLRBAT01 - ORDERS REMOVED       " ORDERS-REMOVED.
020200 READ-TRANS-RTN.
020300     READ TRANS-FILE.
020400     IF FS-TRANS-FILE = "00"
020500         ADD 1 TO CARDS-READ.
020600     IF FS-TRANS-FILE NOT = "00" AND NOT = "10"
020700         DISPLAY "FLRBAT01 - ERROR READING TRANS-FILE, FS = "
020800             FS-TRANS-FILE
020900         MOVE "10" TO FS-TRANS-FILE.
021000*----------------------------------------------------------------
021100* ONE TRANSACTION CARD DISPATCHED BY ACTION CODE.
021200*----------------------------------------------------------------
021300 PROCESS-TRANS-RTN.
021400     IF TRANS-IS-ADD
021500         PERFORM ADD-ORDER-RTN THRU ADD-ORDER-EXIT
021600     ELSE
021700     IF TRANS-IS-EDIT
021800         PERFORM EDIT-ORDER-RTN THRU EDIT-ORDER-EXIT
021900     ELSE
022000     IF TRANS-IS-REMOVE
022100         PERFORM REMOVE-ORDER-RTN THRU REMOVE-ORDER-EXIT
022200     ELSE
022300     IF TRANS-IS-LIST
022400         PERFORM LIST-ORDERS-BY-DATE-RTN THRU
022500             LIST-ORDERS-BY-DATE-EXIT
022600     ELSE
022700         DISPLAY "FLRBAT01 - UNKNOWN ACTION CODE, IGNORED "
022800             TRANS-ACTION-CODE.
022900     PERFORM READ-TRANS-RTN.
023000*=================================================================
023100* CREATE ORDER - TRANSACTION CODE A.  VALIDATES AND ADDS A NEW
023150* ORDER.  VALIDATION ORDER IS FIXED: AREA, DATE, NAME, DATE-FUTURE
023200* STATE, TAX CODE, PRODUCT TYPE.  NO AUDIT LINE ON A VALIDATION
023300* FAILURE - ONLY ON A CLEAN CREATE.
023500*=================================================================
023600 ADD-ORDER-RTN.
023700     PERFORM VALIDATE-AREA-RTN THRU VALIDATE-AREA-EXIT.
023800     IF NOT FIELD-IS-VALID
023900         DISPLAY "FLRBAT01 - ADD REJECTED, BAD AREA "
024000             TRANS-AREA-TEXT
024100         GO TO ADD-ORDER-EXIT.
024200     PERFORM VALIDATE-DATE-RTN THRU VALIDATE-DATE-EXIT.
024300     IF NOT FIELD-IS-VALID
024400         DISPLAY "FLRBAT01 - ADD REJECTED, BAD DATE "
024500             TRANS-DATE-TEXT
024600         GO TO ADD-ORDER-EXIT.
024700     MOVE TRANS-NAME-TEXT TO NAME-TO-CHECK.
024800     PERFORM VALIDATE-NAME-RTN THRU VALIDATE-NAME-EXIT.
024900     IF NOT FIELD-IS-VALID
025000         DISPLAY "FLRBAT01 - ADD REJECTED, BAD NAME "
025100             TRANS-NAME-TEXT
025200         GO TO ADD-ORDER-EXIT.
025300     PERFORM CHECK-DATE-FUTURE-RTN.
025400     IF NOT FIELD-IS-VALID
025500         DISPLAY "FLRBAT01 - ADD REJECTED, DATE NOT IN FUTURE "
025600             TRANS-DATE-TEXT
025700         GO TO ADD-ORDER-EXIT.
025800     PERFORM VALIDATE-STATE-RTN THRU VALIDATE-STATE-EXIT.
025900     IF NOT FIELD-IS-VALID
026000         DISPLAY "FLRBAT01 - ADD REJECTED, BAD STATE "
026100             TRANS-STATE-TEXT
026200         GO TO ADD-ORDER-EXIT.
026300     PERFORM CHECK-TAX-CODE-RTN.
026400     IF NOT FIELD-IS-VALID
026500         DISPLAY "FLRBAT01 - ADD REJECTED, NO TAX CODE FOR "
026600             TRANS-STATE-TEXT
026700         GO TO ADD-ORDER-EXIT.
026800     PERFORM CHECK-PRODUCT-TYPE-RTN.
026900     IF NOT FIELD-IS-VALID
027000         DISPLAY "FLRBAT01 - ADD REJECTED, UNKNOWN PRODUCT "
027100             TRANS-PRODUCT-TEXT
027200         GO TO ADD-ORDER-EXIT.
027300     MOVE "ORDER INPUT VALIDATED, CREATING ORDER OBJECT FOR "
027400         TO AUDIT-MSG.
027500     MOVE "VERIFICATION." TO AUDIT-MSG(50:13).
027600     CALL "FLRAUD01" USING AUDIT-MSG.
027700     MOVE ORDER-DATE-NUM TO ORD-DATE.
027800     MOVE ORD-DATE TO ORD-ALT-DATE.
027900     MOVE TRANS-NAME-TEXT TO ORD-CUST-NAME.
028000     MOVE TRANS-STATE-TEXT TO ORD-STATE.
028100     MOVE TAX-RATE TO ORD-TAX-RATE.
028200     MOVE TRANS-PRODUCT-TEXT TO ORD-PRODUCT-TYPE.
028300     PERFORM MOVE-AREA-TO-ORDER-RTN.
028400     MOVE PRD-COST-SQFT TO ORD-COST-SQFT.
028500     MOVE PRD-LABOR-SQFT TO ORD-LABOR-SQFT.
028600     PERFORM COMPUTE-ORDER-COSTS-RTN.
028700     PERFORM ASSIGN-ORDER-NUMBER-RTN.
028800     WRITE ORD-REG
028900         INVALID KEY
029000         DISPLAY "FLRBAT01 - DUPLICATE ORDER KEY ON ADD "
029100             ORD-KEY
029200         GO TO ADD-ORDER-EXIT.
029300     MOVE "ORDER VERIFIED AND SUBMITTED" TO AUDIT-MSG.
029400     CALL "FLRAUD01" USING AUDIT-MSG.
029500     ADD 1 TO ORDERS-ADDED.
029600 ADD-ORDER-EXIT.
029700     EXIT.
029800*=================================================================
029900* EDIT ORDER - TRANSACTION CODE E.  LOOKUP AND APPLY ARE FOLDED
030000* INTO ONE TRANSACTION SINCE THE BATCH HAS NO SEPARATE VERIFY STEP
030100* BLANK INPUT FIELD MEANS "KEEP CURRENT VALUE" ON EVERY FIELD.
030200*=================================================================
030300 EDIT-ORDER-RTN.
030400     PERFORM VALIDATE-DATE-RTN THRU VALIDATE-DATE-EXIT.
030500     IF NOT FIELD-IS-VALID
030600         DISPLAY "FLRBAT01 - EDIT REJECTED, BAD DATE "
030700             TRANS-DATE-TEXT
030800         GO TO EDIT-ORDER-EXIT.
030900     MOVE TRANS-LOOKUP-NAME-TEXT TO NAME-TO-CHECK.
031000     PERFORM VALIDATE-NAME-RTN THRU VALIDATE-NAME-EXIT.
031100     IF NOT FIELD-IS-VALID
031200         DISPLAY "FLRBAT01 - EDIT REJECTED, BAD LOOKUP NAME "
031300             TRANS-LOOKUP-NAME-TEXT
031400         GO TO EDIT-ORDER-EXIT.
031500     PERFORM FIND-ORDER-FOR-EDIT-RTN.
031600     IF NOT RECORD-WAS-FOUND
031700         MOVE "NO SUCH ITEM - EDIT LOOKUP FAILED FOR "
031800             TO AUDIT-MSG
031900         MOVE TRANS-LOOKUP-NAME-TEXT TO AUDIT-MSG(39:30)
032000         CALL "FLRAUD01" USING AUDIT-MSG
032100         GO TO EDIT-ORDER-EXIT.
032200     MOVE "ORDER RETRIEVED FOR EDIT" TO AUDIT-MSG.
032300     CALL "FLRAUD01" USING AUDIT-MSG.
032400     PERFORM APPLY-EDIT-RTN THRU APPLY-EDIT-EXIT.
032500     IF NOT FIELD-IS-VALID
032600         DISPLAY "FLRBAT01 - EDIT REJECTED, BAD NEW FIELD VALUE"
032700         GO TO EDIT-ORDER-EXIT.
032800     MOVE "ORDER FIELDS APPLIED, RECALCULATING" TO AUDIT-MSG.
032900     CALL "FLRAUD01" USING AUDIT-MSG.
033000     PERFORM COMPUTE-ORDER-COSTS-RTN.
033100     PERFORM REWRITE-ORDER-RTN.
033200     MOVE "ORDER CHANGE COMMITTED TO MASTER" TO AUDIT-MSG.
033300     CALL "FLRAUD01" USING AUDIT-MSG.
033400     ADD 1 TO ORDERS-EDITED.
033500 EDIT-ORDER-EXIT.
033600     EXIT.
033700*----------------------------------------------------------------
033800* ALTERNATE-KEY LOOKUP BY (ORD-DATE, ORD-CUST-NAME), THE SAME
033900* KEY COMBINATION THE COUNTER CLERKS USED TO SEARCH BY.
034000*----------------------------------------------------------------
034100 FIND-ORDER-FOR-EDIT-RTN.
034200     MOVE ORDER-DATE-NUM TO ORD-ALT-DATE.
034300     MOVE TRANS-LOOKUP-NAME-TEXT TO ORD-CUST-NAME.
034400     MOVE "Y" TO FOUND-SW.
034500     READ ORDER-MASTER KEY IS ORD-ALT-KEY
034600         INVALID KEY
034700         MOVE "N" TO FOUND-SW.
034800*----------------------------------------------------------------
034900* APPLY-EDIT-RTN - EMPTY INPUT FIELD MEANS NO CHANGE TO THAT
035000* FIELD.  ANY SUPPLIED FIELD THAT FAILS VALIDATION ABORTS THE
035100* WHOLE EDIT - NO PARTIAL APPLY.  FLAT GO-TO STYLE, ONE SECTION
035200* PER FIELD, TO KEEP THE IF NESTING HONEST.
035300*----------------------------------------------------------------
035400 APPLY-EDIT-RTN.
035500     MOVE "Y" TO VALID-SW.
035600     IF TRANS-AREA-TEXT = SPACES
035700         GO TO APPLY-EDIT-STATE-STEP.
035800     PERFORM VALIDATE-AREA-RTN THRU VALIDATE-AREA-EXIT.
035900     IF NOT FIELD-IS-VALID
036000         GO TO APPLY-EDIT-EXIT.
036100     PERFORM MOVE-AREA-TO-ORDER-RTN.
036200 APPLY-EDIT-STATE-STEP.
036300     IF TRANS-STATE-TEXT = SPACES
036400         GO TO APPLY-EDIT-PRODUCT-STEP.
036500     PERFORM VALIDATE-STATE-RTN THRU VALIDATE-STATE-EXIT.
036600     IF NOT FIELD-IS-VALID
036700         GO TO APPLY-EDIT-EXIT.
036800     PERFORM CHECK-TAX-CODE-RTN.
036900     IF NOT FIELD-IS-VALID
037000         GO TO APPLY-EDIT-EXIT.
037100     MOVE TRANS-STATE-TEXT TO ORD-STATE.
037200     MOVE TAX-RATE TO ORD-TAX-RATE.
037300 APPLY-EDIT-PRODUCT-STEP.
037400     IF TRANS-PRODUCT-TEXT = SPACES
037500         GO TO APPLY-EDIT-NAME-STEP.
037600     PERFORM CHECK-PRODUCT-TYPE-RTN.
037700     IF NOT FIELD-IS-VALID
037800         GO TO APPLY-EDIT-EXIT.
037900     MOVE TRANS-PRODUCT-TEXT TO ORD-PRODUCT-TYPE.
038000     MOVE PRD-COST-SQFT TO ORD-COST-SQFT.
038100     MOVE PRD-LABOR-SQFT TO ORD-LABOR-SQFT.
038200 APPLY-EDIT-NAME-STEP.
038300     IF TRANS-NAME-TEXT = SPACES
038400         GO TO APPLY-EDIT-EXIT.
038500     MOVE TRANS-NAME-TEXT TO NAME-TO-CHECK.
038600     PERFORM VALIDATE-NAME-RTN THRU VALIDATE-NAME-EXIT.
038700     IF NOT FIELD-IS-VALID
038800         GO TO APPLY-EDIT-EXIT.
038900     MOVE TRANS-NAME-TEXT TO ORD-CUST-NAME.
039000 APPLY-EDIT-EXIT.
039100     EXIT.
039200 REWRITE-ORDER-RTN.
039300     REWRITE ORD-REG
039400         INVALID KEY
039500         DISPLAY "FLRBAT01 - REWRITE FAILED ON ORDER " ORD-KEY.
039600*=================================================================
039700* REMOVE ORDER - TRANSACTION CODE R.  LOOKUP AND DELETE
039800*=================================================================
039900 REMOVE-ORDER-RTN.
040000     PERFORM VALIDATE-DATE-RTN THRU VALIDATE-DATE-EXIT.
040100     IF NOT FIELD-IS-VALID
040200         DISPLAY "FLRBAT01 - REMOVE REJECTED, BAD DATE "
040300             TRANS-DATE-TEXT
040400         GO TO REMOVE-ORDER-EXIT.
040500     IF TRANS-ORDER-NUM-TEXT NOT NUMERIC
040600         DISPLAY "FLRBAT01 - REMOVE REJECTED, BAD ORDER NUM "
040700             TRANS-ORDER-NUM-TEXT
040800         GO TO REMOVE-ORDER-EXIT.
040900     MOVE ORDER-DATE-NUM TO ORD-DATE.
041000     MOVE TRANS-ORDER-NUM-TEXT TO ORD-NUM.
041100     MOVE "Y" TO FOUND-SW.
041200     READ ORDER-MASTER
041300         INVALID KEY
041400         MOVE "N" TO FOUND-SW.
041500     IF NOT RECORD-WAS-FOUND
041600         MOVE "NO SUCH ITEM - REMOVE LOOKUP FAILED FOR "
041700             TO AUDIT-MSG
041800         MOVE TRANS-ORDER-NUM-TEXT TO AUDIT-MSG(41:9)
041900         CALL "FLRAUD01" USING AUDIT-MSG
042000         GO TO REMOVE-ORDER-EXIT.
042100     MOVE "ORDER RETRIEVED FOR REMOVAL" TO AUDIT-MSG.
042200     CALL "FLRAUD01" USING AUDIT-MSG.
042300     DELETE ORDER-MASTER
042400         INVALID KEY
042500         DISPLAY "FLRBAT01 - DELETE FAILED ON ORDER " ORD-KEY
042600         GO TO REMOVE-ORDER-EXIT.
042700     MOVE "ORDER REMOVED FROM MASTER" TO AUDIT-MSG.
042800     CALL "FLRAUD01" USING AUDIT-MSG.
042900     ADD 1 TO ORDERS-REMOVED.
043000 REMOVE-ORDER-EXIT.
043100     EXIT.
043200*=================================================================
043300* LIST ORDERS BY DATE - TRANSACTION CODE L.  THIS IS THE ONE CALL
043400* THAT AUDITS BOTH AN INVALID DATE AND A SUCCESSFUL LOOKUP.
043500*=================================================================
043600 LIST-ORDERS-BY-DATE-RTN.
043700     PERFORM VALIDATE-DATE-RTN THRU VALIDATE-DATE-EXIT.
043800     IF NOT FIELD-IS-VALID
043900         MOVE "INVALID DATE ON GET ORDERS BY DATE REQUEST "
044000             TO AUDIT-MSG
044100         MOVE TRANS-DATE-TEXT TO AUDIT-MSG(44:10)
044200         CALL "FLRAUD01" USING AUDIT-MSG
044300         GO TO LIST-ORDERS-BY-DATE-EXIT.
044400     MOVE "ORDERS FOR DATE " TO AUDIT-MSG-DATE.
044500     MOVE TRANS-DATE-TEXT TO AUDIT-MSG-REST.
044600     CALL "FLRAUD01" USING AUDIT-MSG.
044700     MOVE ORDER-DATE-NUM TO ORD-DATE.
044800     MOVE ZERO TO ORD-NUM.
044900     START ORDER-MASTER KEY IS NOT LESS THAN ORD-KEY
045000         INVALID KEY
045100         GO TO LIST-ORDERS-BY-DATE-EXIT.
045200     PERFORM LIST-ONE-ORDER-RTN
045300         UNTIL FS-ORDER-MASTER NOT = "00".
045400 LIST-ORDERS-BY-DATE-EXIT.
045500     EXIT.
045600 LIST-ONE-ORDER-RTN.
045700     READ ORDER-MASTER NEXT RECORD
045800         AT END
045900         MOVE "10" TO FS-ORDER-MASTER.
046000     IF FS-ORDER-MASTER = "00"
046050         IF ORD-DATE NOT = ORDER-DATE-NUM
046100             MOVE "10" TO FS-ORDER-MASTER.
046200     IF FS-ORDER-MASTER = "00"
046300         MOVE ORD-NUM TO LIST-ORD-NUM
046400         MOVE ORD-CUST-NAME TO LIST-ORD-NAME
046500         MOVE ORD-STATE TO LIST-ORD-STATE
046600         MOVE ORD-TOTAL TO LIST-ORD-TOTAL
046700         WRITE LIST-LINE.
046800*=================================================================
046900* SHARED VALIDATION AND CALCULATION ROUTINES
047000*=================================================================
047100*----------------------------------------------------------------
047200* VALIDATE-DATE-RTN - MM-DD-YYYY, MM 01-12, DD 01-31.  MATCHES
047300* THE SOURCE REGEX EXACTLY, INCLUDING ITS WILLINGNESS TO ACCEPT
047400* FEB 30 - NO REAL CALENDAR CHECK IS DONE HERE OR UPSTREAM.
047500*----------------------------------------------------------------
047600 VALIDATE-DATE-RTN.
047700     MOVE "Y" TO VALID-SW.
047800     IF TRANS-DATE-SEP1 NOT = "-" OR TRANS-DATE-SEP2 NOT = "-"
047900         MOVE "N" TO VALID-SW
048000         GO TO VALIDATE-DATE-EXIT.
048100     IF TRANS-DATE-MM NOT NUMERIC OR TRANS-DATE-DD NOT NUMERIC
048200             OR TRANS-DATE-CCYY NOT NUMERIC
048300         MOVE "N" TO VALID-SW
048400         GO TO VALIDATE-DATE-EXIT.
048500     MOVE TRANS-DATE-MM TO DATE-MM-NUM.
048600     MOVE TRANS-DATE-DD TO DATE-DD-NUM.
048700     IF DATE-MM-NUM < 1 OR DATE-MM-NUM > 12
048800         MOVE "N" TO VALID-SW
048900         GO TO VALIDATE-DATE-EXIT.
049000     IF DATE-DD-NUM < 1 OR DATE-DD-NUM > 31
049100         MOVE "N" TO VALID-SW
049200         GO TO VALIDATE-DATE-EXIT.
049300     MOVE TRANS-DATE-CCYY TO OD-CCYY.
049400     MOVE DATE-MM-NUM TO OD-MM.
049500     MOVE DATE-DD-NUM TO OD-DD.
049600 VALIDATE-DATE-EXIT.
049700     EXIT.
049800*----------------------------------------------------------------
049900* VALIDATE-NAME-RTN - NON-EMPTY, EVERY CHARACTER A LETTER, SPACE,
050000* COMMA, PERIOD OR BACKTICK (SEE VALID-NAME-CHAR IN SPECIAL-NAMES)
050100* CHECKS WHATEVER TEXT THE CALLER STAGED IN NAME-TO-CHECK SINCE
050200* BOTH THE ORDER NAME AND THE EDIT LOOKUP NAME USE THE SAME RULE.
050300*----------------------------------------------------------------
050400 VALIDATE-NAME-RTN.
050500     MOVE "Y" TO VALID-SW.
050600     IF NAME-TO-CHECK = SPACES
050700         MOVE "N" TO VALID-SW
050800         GO TO VALIDATE-NAME-EXIT.
050900     PERFORM VARYING NAME-SUB FROM 1 BY 1 UNTIL NAME-SUB > 30
051000         IF NAME-TO-CHECK(NAME-SUB:1) NOT VALID-NAME-CHAR
051100             MOVE "N" TO VALID-SW
051200             GO TO VALIDATE-NAME-EXIT.
051300 VALIDATE-NAME-EXIT.
051400     EXIT.
051500*----------------------------------------------------------------
051600* VALIDATE-STATE-RTN - TWO UPPERCASE LETTERS, NO SPACES.  WATCH
051650* THE ALPHABETIC-UPPER TEST BY ITSELF - IT PASSES A LONE LETTER
051670* PADDED WITH A TRAILING SPACE, SO BOTH CHARACTER POSITIONS HAVE
051680* TO BE CHECKED FOR SPACE BEFORE THAT TEST IS TRUSTED.
051700*----------------------------------------------------------------
051800 VALIDATE-STATE-RTN.
051900     MOVE "Y" TO VALID-SW.
052000     IF TRANS-STATE-TEXT = SPACES
052100         MOVE "N" TO VALID-SW
052200         GO TO VALIDATE-STATE-EXIT.
052250     IF TRANS-STATE-TEXT(1:1) = SPACE
052260        OR TRANS-STATE-TEXT(2:1) = SPACE
052270         MOVE "N" TO VALID-SW
052280         GO TO VALIDATE-STATE-EXIT.
052300     IF TRANS-STATE-TEXT IS NOT ALPHABETIC-UPPER
052400         MOVE "N" TO VALID-SW.
052500 VALIDATE-STATE-EXIT.
052600     EXIT.
052700*----------------------------------------------------------------
052800* CHECK-TAX-CODE-RTN - STATE MUST HAVE A TAX-MASTER ENTRY.
052900*----------------------------------------------------------------
053000 CHECK-TAX-CODE-RTN.
053100     MOVE TRANS-STATE-TEXT TO TAX-STATE.
053200     MOVE "Y" TO VALID-SW.
053300     READ TAX-MASTER
053400         INVALID KEY
053500         MOVE "N" TO VALID-SW.
053600*----------------------------------------------------------------
053700* CHECK-PRODUCT-TYPE-RTN - PRODUCT TYPE MUST BE ON FILE.
053800*----------------------------------------------------------------
053900 CHECK-PRODUCT-TYPE-RTN.
054000     MOVE TRANS-PRODUCT-TEXT TO PRD-TYPE.
054100     MOVE "Y" TO VALID-SW.
054200     READ PRODUCT-MASTER
054300         INVALID KEY
054400         MOVE "N" TO VALID-SW.
054500*----------------------------------------------------------------
054600* CHECK-DATE-FUTURE-RTN - ORDER DATE MUST BE STRICTLY AFTER
054700* TODAY.  A DATE EQUAL TO TODAY IS ALSO REJECTED.
054800*----------------------------------------------------------------
054900 CHECK-DATE-FUTURE-RTN.
055000     MOVE "Y" TO VALID-SW.
055100     IF ORDER-DATE-NUM NOT > TODAY-CCYYMMDD
055200         MOVE "N" TO VALID-SW.
055300*----------------------------------------------------------------
055400* VALIDATE-AREA-RTN - DIGITS WITH AN OPTIONAL SINGLE DECIMAL
055500* POINT (^([0-9]+\.?[0-9]*|\.[0-9]+)$), NO MINIMUM ENFORCED - THE
055600* SOURCE REGEX DOES NOT ENFORCE ONE SO NEITHER DO WE.  NO
055700* INTRINSIC FUNCTIONS ARE USED - THE FIELD'S USED LENGTH AND THE
055800* DECIMAL POINT POSITION ARE FOUND BY HAND, REFERENCE-MODIFYING
055900* THE TEXT FIELD, THE WAY THIS SHOP HANDLES VARIABLE TEXT IN A
056000* FIXED PICTURE.
056100*----------------------------------------------------------------
056200 VALIDATE-AREA-RTN.
056300     MOVE "Y" TO VALID-SW.
056400     MOVE ZERO TO DOT-COUNT.
056500     INSPECT TRANS-AREA-TEXT TALLYING DOT-COUNT FOR ALL ".".
056600     IF DOT-COUNT > 1
056700         MOVE "N" TO VALID-SW
056800         GO TO VALIDATE-AREA-EXIT.
056900     MOVE 10 TO AREA-LEN.
057000     PERFORM FIND-AREA-LEN-RTN THRU FIND-AREA-LEN-EXIT.
057100     IF AREA-LEN = ZERO
057200         MOVE "N" TO VALID-SW
057300         GO TO VALIDATE-AREA-EXIT.
057400     IF DOT-COUNT = 0
057500         GO TO VALIDATE-AREA-WHOLE-ONLY.
057600     MOVE 1 TO DOT-POS.
057700     PERFORM FIND-DOT-POS-RTN THRU FIND-DOT-POS-EXIT.
057800     COMPUTE WHOLE-LEN = DOT-POS - 1.
057900     COMPUTE FRAC-LEN = AREA-LEN - DOT-POS.
058000     IF WHOLE-LEN = 0 AND FRAC-LEN = 0
058100         MOVE "N" TO VALID-SW
058200         GO TO VALIDATE-AREA-EXIT.
058300     IF WHOLE-LEN = 0
058400         GO TO VALIDATE-AREA-CHECK-FRAC.
058500     IF TRANS-AREA-TEXT(1:WHOLE-LEN) NOT NUMERIC
058600         MOVE "N" TO VALID-SW
058700         GO TO VALIDATE-AREA-EXIT.
058800 VALIDATE-AREA-CHECK-FRAC.
058900     IF FRAC-LEN = 0
059000         GO TO VALIDATE-AREA-EXIT.
059100     IF TRANS-AREA-TEXT(DOT-POS + 1:FRAC-LEN) NOT NUMERIC
059200         MOVE "N" TO VALID-SW.
059300     GO TO VALIDATE-AREA-EXIT.
059400 VALIDATE-AREA-WHOLE-ONLY.
059500     IF TRANS-AREA-TEXT(1:AREA-LEN) NOT NUMERIC
059600         MOVE "N" TO VALID-SW.
059700 VALIDATE-AREA-EXIT.
059800     EXIT.
059900 FIND-AREA-LEN-RTN.
060000     IF AREA-LEN = 0
060100         GO TO FIND-AREA-LEN-EXIT.
060200     IF TRANS-AREA-TEXT(AREA-LEN:1) NOT = SPACE
060300         GO TO FIND-AREA-LEN-EXIT.
060400     SUBTRACT 1 FROM AREA-LEN.
060500     GO TO FIND-AREA-LEN-RTN.
060600 FIND-AREA-LEN-EXIT.
060700     EXIT.
060800 FIND-DOT-POS-RTN.
060900     IF DOT-POS > AREA-LEN
061000         GO TO FIND-DOT-POS-EXIT.
061100     IF TRANS-AREA-TEXT(DOT-POS:1) = "."
061200         GO TO FIND-DOT-POS-EXIT.
061300     ADD 1 TO DOT-POS.
061400     GO TO FIND-DOT-POS-RTN.
061500 FIND-DOT-POS-EXIT.
061600     EXIT.
061700*----------------------------------------------------------------
061800* MOVE-AREA-TO-ORDER-RTN - TEXT AREA (ALREADY VALIDATED) INTO
061900* ORD-AREA'S 9(7)V9(2) PICTURE, RIGHT-JUSTIFIED INTO THE WHOLE-
062000* NUMBER PORTION WITH THE FRACTION DIGITS PLACED LITERALLY.
062100*----------------------------------------------------------------
062200 MOVE-AREA-TO-ORDER-RTN.
062300     MOVE ZERO TO ORD-AREA.
062400     MOVE ZERO TO DOT-COUNT.
062500     INSPECT TRANS-AREA-TEXT TALLYING DOT-COUNT FOR ALL ".".
062600     MOVE 10 TO AREA-LEN.
062700     PERFORM FIND-AREA-LEN-RTN THRU FIND-AREA-LEN-EXIT.
062800     IF DOT-COUNT = 0
062900         MOVE TRANS-AREA-TEXT(1:AREA-LEN)
063000             TO ORD-AREA(8 - AREA-LEN:AREA-LEN)
063100         GO TO MOVE-AREA-TO-ORDER-EXIT.
063200     MOVE 1 TO DOT-POS.
063300     PERFORM FIND-DOT-POS-RTN THRU FIND-DOT-POS-EXIT.
063400     COMPUTE WHOLE-LEN = DOT-POS - 1.
063500     COMPUTE FRAC-LEN = AREA-LEN - DOT-POS.
063600     IF WHOLE-LEN > 0
063700         MOVE TRANS-AREA-TEXT(1:WHOLE-LEN)
063800             TO ORD-AREA(8 - WHOLE-LEN:WHOLE-LEN).
063900     IF FRAC-LEN > 0
064000         MOVE TRANS-AREA-TEXT(DOT-POS + 1:1) TO ORD-AREA(8:1).
064100     IF FRAC-LEN > 1
064200         MOVE TRANS-AREA-TEXT(DOT-POS + 2:1) TO ORD-AREA(9:1).
064300 MOVE-AREA-TO-ORDER-EXIT.
064400     EXIT.
064500*----------------------------------------------------------------
064600* COMPUTE-ORDER-COSTS-RTN - COMPUTES MATERIAL, LABOR, TAX AND
064700* TOTAL FOR ONE ORDER.  EVERY MONEY FIELD IS ROUNDED INDIVIDUALLY
064800* BEFORE THE NEXT ONE IS DERIVED FROM IT - MATERIAL, THEN LABOR,
064850* THEN TAX, THEN THE GRAND TOTAL, IN THAT ORDER.
064900*----------------------------------------------------------------
065000 COMPUTE-ORDER-COSTS-RTN.
065100     COMPUTE ORD-MATERIAL-COST ROUNDED =
065200         ORD-AREA * ORD-COST-SQFT.
065300     COMPUTE ORD-LABOR-COST ROUNDED =
065400         ORD-AREA * ORD-LABOR-SQFT.
065500     COMPUTE ORD-TAX-AMT ROUNDED =
065600         (ORD-MATERIAL-COST + ORD-LABOR-COST) * ORD-TAX-RATE/100.
065700     COMPUTE ORD-TOTAL ROUNDED =
065800         ORD-MATERIAL-COST + ORD-LABOR-COST + ORD-TAX-AMT.
065900*----------------------------------------------------------------
066000* ASSIGN-ORDER-NUMBER-RTN - READ-INCREMENT-REWRITE OF THE SINGLE
066100* CONTROL RECORD.  ORDER NUMBERS ARE GLOBAL, NOT PER-DATE, SINCE
066200* THEY ALL LAND TOGETHER IN THE ONE BACKUP FILE.
066300*----------------------------------------------------------------
066400 ASSIGN-ORDER-NUMBER-RTN.
066500     MOVE "01" TO CTL-KEY.
066600     READ CONTROL-FILE
066700         INVALID KEY
066800         MOVE ZERO TO CTL-LAST-ORDER-NUM.
066900     ADD 1 TO CTL-LAST-ORDER-NUM.
067000     MOVE CTL-LAST-ORDER-NUM TO ORD-NUM.
067100     REWRITE CTL-REG
067200         INVALID KEY
067300         WRITE CTL-REG.
067400 END PROGRAM FLRBAT01.
